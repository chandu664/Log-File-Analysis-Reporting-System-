000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM003.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  ZFAM - LOG ANALYSIS.
000500 DATE-WRITTEN.  04/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - Log Analysis & Reporting Batch.                        *
001100*                                                               *
001200* LOG-LOADER.                                                   *
001300*                                                               *
001400* Reads the raw web-server ACCESS-LOG (Apache Combined Log      *
001500* Format, one request per line), runs the LOG-PARSER against    *
001600* every line, builds a DEDUP-KEY for each parsed request and    *
001700* skips the write when that key has already been loaded (this   *
001800* run or a prior run), looks up or classifies the request's     *
001900* user-agent string by CALLing ZFAM102, and writes the resulting *
002000* structured record to the LOG-ENTRY master.  New distinct      *
002100* user-agent strings are appended to the USER-AGENT master in   *
002200* first-seen order.  Job totals are written to the RUN-LOG.     *
002300*                                                               *
002400* Date       UserID   Description                                *
002500* ---------- -------- ----------------------------------------- *
002600* 1987-04-06 RFJ      Original DELETE-range browse transaction.  *
002700* 1989-05-02 RFJ      Added SYNCPOINT every ten deletes to limit *
002800*                     lock hold time (request 89-0091).          *
002900* 1991-08-22 RDF      Added partner Data Center replicate leg.   *
003000* 1995-06-30 RDF      Rewritten top to bottom as the batch       *
003100*                     LOG-LOADER for the new Log Analysis        *
003200*                     suite.  CICS/VSAM delete-range logic       *
003300*                     removed; program now reads a sequential    *
003400*                     ACCESS-LOG and builds the LOG-ENTRY and    *
003500*                     USER-AGENT masters.  See zFAM003 history   *
003600*                     prior to this date for the old program.    *
003700* 1995-07-14 RDF      Added in-memory DEDUP-TABLE so a record    *
003800*                     already on the master is not rewritten     *
003900*                     on a re-run of the same input file.        *
004000* 1996-04-03 RFJ      Added CALL to ZFAM102 for user-agent       *
004100*                     classification (request 95-0442).          *95-0442 
004200* 1998-09-02 RFJ      Y2K date-window remediation - TS-DATE now  *
004300*                     carried as a 4-digit-year numeric field;   *
004400*                     month-name table reviewed and signed off.  *
004500* 1999-01-11 RDF      Y2K final sign-off sweep - no 2-digit year *
004600*                     fields remain in this program.             *
004700* 2001-02-27 KMO      Added malformed-line rejection counter and *
004800*                     RUN-LOG totals line (request 01-017).      *01-017  
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ACCESS-LOG
005800         ASSIGN TO ACCSSLOG
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-AL-STATUS.
006100
006200     SELECT LOG-ENTRY-MASTER
006300         ASSIGN TO LOGENTMS
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-LE-STATUS.
006600
006700     SELECT USER-AGENT-MASTER
006800         ASSIGN TO USRAGTMS
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-UA-STATUS.
007100
007200     SELECT RUN-LOG-FILE
007300         ASSIGN TO RUNLOG
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-RL-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  ACCESS-LOG
008000     RECORDING MODE IS V.
008100 01  AL-RECORD.
008200     02  AL-TEXT                PIC  X(500).
008300     02  FILLER                 PIC  X(012).
008400
008500 FD  LOG-ENTRY-MASTER.
008600 01  LE-FILE-RECORD.
008700     COPY ZFAMLEC.
008800
008900 FD  USER-AGENT-MASTER.
009000 01  UA-FILE-RECORD.
009100     COPY ZFAMUAC.
009200
009300 FD  RUN-LOG-FILE
009400     RECORDING MODE IS V.
009500 01  RL-LINE.
009600     02  RL-LINE-TEXT            PIC  X(120).
009700     02  FILLER                  PIC  X(012).
009800
009900 WORKING-STORAGE SECTION.
010000
010100*****************************************************************
010200* zFAM run-control resources (counters, RUN-LOG layout).        *
010300*****************************************************************
010400 COPY ZFAMHDL.
010500
010600*****************************************************************
010700* DEFINE LOCAL VARIABLES                                        *
010800*****************************************************************
010900 01  WS-AL-STATUS              PIC  X(02) VALUE '00'.
011000 01  WS-LE-STATUS              PIC  X(02) VALUE '00'.
011100 01  WS-UA-STATUS              PIC  X(02) VALUE '00'.
011200 01  WS-RL-STATUS              PIC  X(02) VALUE '00'.
011300
011400 01  WS-EOF-SWITCH             PIC  X(01) VALUE 'N'.
011500     88  END-OF-ACCESS-LOG            VALUE 'Y'.
011600     88  NOT-END-OF-ACCESS-LOG        VALUE 'N'.
011700
011800 01  WS-LINE-VALID-SWITCH      PIC  X(01) VALUE 'Y'.
011900     88  LINE-IS-VALID                VALUE 'Y'.
012000     88  LINE-IS-INVALID              VALUE 'N'.
012100
012200 01  WS-DUP-SWITCH             PIC  X(01) VALUE 'N'.
012300     88  ENTRY-IS-DUPLICATE           VALUE 'Y'.
012400     88  ENTRY-IS-NOT-DUPLICATE       VALUE 'N'.
012500
012600 01  WS-FIRST-MASTER-RUN       PIC  X(01) VALUE 'N'.
012700     88  THIS-IS-FIRST-MASTER-RUN     VALUE 'Y'.
012800
012900 01  WS-DELIM-FOUND            PIC  X(01) VALUE 'N'.
013000     88  DELIMITER-WAS-FOUND          VALUE 'Y'.
013100     88  DELIMITER-WAS-NOT-FOUND      VALUE 'N'.
013200
013300 77  WS-PTR                    PIC S9(04) COMP VALUE 1.
013400 77  WS-TS-PTR                 PIC S9(04) COMP VALUE 1.
013500 77  WS-REQ-PTR                PIC S9(04) COMP VALUE 1.
013600
013700*****************************************************************
013800* Raw-line scan area and its two-piece alternate view, used      *
013900* while the month-name lookup scans the timestamp text.         *
014000*****************************************************************
014100 01  WS-SCAN-LINE.
014200     02  WS-SCAN-LINE-TEXT      PIC  X(512).
014300
014400 01  WS-SCAN-LINE-HALVES REDEFINES WS-SCAN-LINE.
014500     02  WS-SCAN-LINE-FRONT     PIC  X(256).
014600     02  WS-SCAN-LINE-BACK      PIC  X(256).
014700
014800 01  WS-PARSE-AREA.
014900     02  WS-IP-TOKEN            PIC  X(15) VALUE SPACES.
015000     02  WS-TS-TOKEN            PIC  X(30) VALUE SPACES.
015100     02  WS-SKIP-TOKEN          PIC  X(30) VALUE SPACES.
015200     02  WS-REQUEST-TOKEN       PIC  X(255) VALUE SPACES.
015300     02  WS-STATUS-TOKEN        PIC  X(05) VALUE SPACES.
015400     02  WS-BYTES-TOKEN         PIC  X(12) VALUE SPACES.
015500     02  WS-REFERRER-TOKEN      PIC  X(255) VALUE SPACES.
015600     02  WS-UA-TOKEN            PIC  X(255) VALUE SPACES.
015700     02  FILLER                 PIC  X(10) VALUE SPACES.
015800
015900 01  WS-REQUEST-SPLIT.
016000     02  WS-METHOD-TOKEN        PIC  X(20) VALUE SPACES.
016100     02  WS-PATH-TOKEN          PIC  X(255) VALUE SPACES.
016200     02  WS-PROTOCOL-TOKEN      PIC  X(20) VALUE SPACES.
016300     02  FILLER                 PIC  X(05) VALUE SPACES.
016400
016500 01  WS-TS-SPLIT.
016600     02  WS-DD-TOKEN            PIC  X(02) VALUE SPACES.
016700     02  WS-MON-TOKEN           PIC  X(03) VALUE SPACES.
016800     02  WS-YYYY-TOKEN          PIC  X(04) VALUE SPACES.
016900     02  WS-HH-TOKEN            PIC  X(02) VALUE SPACES.
017000     02  WS-MI-TOKEN            PIC  X(02) VALUE SPACES.
017100     02  WS-SS-TOKEN            PIC  X(02) VALUE SPACES.
017200     02  FILLER                 PIC  X(05) VALUE SPACES.
017300
017400 01  WS-MON-TOKEN-NUMBER        PIC  X(02) VALUE SPACES.
017500
017600 01  WS-TS-NUMERIC-VALID       PIC  X(01) VALUE 'Y'.
017700     88  TS-NUMERIC-IS-VALID          VALUE 'Y'.
017800     88  TS-NUMERIC-IS-INVALID        VALUE 'N'.
017900
018000*****************************************************************
018100* Month-name decode table - 3-letter abbreviation to MM.        *
018200*****************************************************************
018300 01  WS-MONTH-TABLE.
018400     02  WS-MONTH-ENTRY OCCURS 12 TIMES
018500         INDEXED BY WS-MONTH-IDX.
018600         03  WS-MONTH-NAME     PIC  X(03).
018700         03  WS-MONTH-NUMBER   PIC  9(02).
018800
018900 01  WS-MONTH-TABLE-VALUES.
019000     02  FILLER PIC X(05) VALUE 'Jan01'.
019100     02  FILLER PIC X(05) VALUE 'Feb02'.
019200     02  FILLER PIC X(05) VALUE 'Mar03'.
019300     02  FILLER PIC X(05) VALUE 'Apr04'.
019400     02  FILLER PIC X(05) VALUE 'May05'.
019500     02  FILLER PIC X(05) VALUE 'Jun06'.
019600     02  FILLER PIC X(05) VALUE 'Jul07'.
019700     02  FILLER PIC X(05) VALUE 'Aug08'.
019800     02  FILLER PIC X(05) VALUE 'Sep09'.
019900     02  FILLER PIC X(05) VALUE 'Oct10'.
020000     02  FILLER PIC X(05) VALUE 'Nov11'.
020100     02  FILLER PIC X(05) VALUE 'Dec12'.
020200
020300 01  WS-MONTH-TABLE-REDEF REDEFINES WS-MONTH-TABLE-VALUES.
020400     02  WS-MONTH-LOAD-ENTRY OCCURS 12 TIMES.
020500         03  WS-MONTH-LOAD-NAME    PIC X(03).
020600         03  WS-MONTH-LOAD-NUMBER  PIC 9(02).
020700
020800 01  WS-MONTH-FOUND-SWITCH     PIC  X(01) VALUE 'N'.
020900     88  MONTH-WAS-FOUND              VALUE 'Y'.
021000
021100*****************************************************************
021200* Dedup-key work area, built fresh for every parsed record and   *
021300* matched against DEDUP-TABLE and the keys already on the        *
021400* LOG-ENTRY master at job start.                                 *
021500*****************************************************************
021600 01  WS-THIS-KEY.
021700     02  WS-THIS-KEY-IP        PIC  X(15).
021800     02  WS-THIS-KEY-DATE      PIC  9(08).
021900     02  WS-THIS-KEY-TIME      PIC  9(06).
022000     02  WS-THIS-KEY-METHOD    PIC  X(10).
022100     02  WS-THIS-KEY-PATH      PIC  X(255).
022200     02  WS-THIS-KEY-STATUS    PIC  9(03).
022300
022400 77  WS-DEDUP-MAX              PIC S9(08) COMP VALUE 200000.
022500 77  WS-DEDUP-COUNT            PIC S9(08) COMP VALUE ZEROES.
022600
022700 01  DEDUP-TABLE.
022800     02  DEDUP-ENTRY OCCURS 1 TO 200000 TIMES
022900             DEPENDING ON WS-DEDUP-COUNT
023000             INDEXED BY DEDUP-IDX.
023100         03  DT-KEY            PIC  X(297).
023200         03  FILLER            PIC  X(03).
023300
023400 77  WS-UA-MAX                 PIC S9(08) COMP VALUE 20000.
023500 77  WS-UA-TABLE-COUNT         PIC S9(08) COMP VALUE ZEROES.
023600
023700 01  UA-MEMORY-TABLE.
023800     02  UA-MEMORY-ENTRY OCCURS 1 TO 20000 TIMES
023900             DEPENDING ON WS-UA-TABLE-COUNT
024000             INDEXED BY UA-MEM-IDX.
024100         03  UAM-STRING        PIC  X(255).
024200         03  UAM-ID            PIC  9(05).
024300         03  FILLER            PIC  X(05).
024400
024500 01  WS-UA-ID-WORK             PIC  9(05) VALUE ZEROES.
024600 01  WS-UA-ID-WORK-N REDEFINES WS-UA-ID-WORK
024700                               PIC  9(05) COMP-3.
024800
024900*****************************************************************
025000* Parameters passed to and from the ZFAM102 UA-CLASSIFIER.      *
025100*****************************************************************
025200 01  WS-CLASSIFY-PARMS.
025300     02  CP-UA-STRING          PIC  X(255).
025400     02  CP-UA-OS              PIC  X(20).
025500     02  CP-UA-BROWSER         PIC  X(20).
025600     02  CP-UA-DEVICE          PIC  X(10).
025700
025800 01  RC-TEXT                   PIC  9(09) VALUE ZEROES.
025900 01  RS-TEXT                   PIC  9(03) VALUE ZEROES.
026000
026100 PROCEDURE DIVISION.
026200
026300*****************************************************************
026400* Main process.                                                 *
026500*****************************************************************
026600     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
026700     PERFORM 2000-READ-ACCESS-LOG    THRU 2000-EXIT
026800             WITH TEST AFTER
026900             UNTIL END-OF-ACCESS-LOG.
027000     PERFORM 8000-CLOSE-FILES        THRU 8000-EXIT.
027100     PERFORM 9000-WRITE-RUN-TOTALS   THRU 9000-EXIT.
027200     GOBACK.
027300
027400*****************************************************************
027500* Open the ACCESS-LOG, preload the month table, and preload the *
027600* DEDUP-TABLE and UA-MEMORY-TABLE from any masters left over     *
027700* from a prior run of this job.                                 *
027800*****************************************************************
027900 1000-INITIALIZE.
028000     MOVE WS-MONTH-TABLE-VALUES    TO WS-MONTH-TABLE.
028100
028200     OPEN INPUT ACCESS-LOG.
028300     IF  WS-AL-STATUS NOT EQUAL '00'
028400         MOVE 'AL  '                 TO FE-PARAGRAPH
028500         MOVE WS-AL-STATUS            TO FE-STATUS
028600         PERFORM 9900-FILE-ERROR    THRU 9900-EXIT.
028700
028800     OPEN INPUT RUN-LOG-FILE.
028900     CLOSE RUN-LOG-FILE.
029000     OPEN OUTPUT RUN-LOG-FILE.
029100
029200     PERFORM 1100-PRELOAD-LE-MASTER  THRU 1100-EXIT.
029300     PERFORM 1200-PRELOAD-UA-MASTER  THRU 1200-EXIT.
029400
029500 1000-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900* Preload DEDUP-TABLE with the key of every record already on   *
030000* the LOG-ENTRY master, then re-open the master for EXTEND so    *
030100* this run's new records are appended after the old ones.       *
030200*****************************************************************
030300 1100-PRELOAD-LE-MASTER.
030400     MOVE 'N'                       TO WS-FIRST-MASTER-RUN.
030500     OPEN INPUT LOG-ENTRY-MASTER.
030600
030700     IF  WS-LE-STATUS EQUAL '35'
030800         MOVE 'Y'                   TO WS-FIRST-MASTER-RUN
030900     ELSE
031000         IF  WS-LE-STATUS NOT EQUAL '00'
031100             MOVE 'LE  '              TO FE-PARAGRAPH
031200             MOVE WS-LE-STATUS         TO FE-STATUS
031300             PERFORM 9900-FILE-ERROR THRU 9900-EXIT
031400         ELSE
031500             PERFORM 1110-LOAD-LE-KEYS THRU 1110-EXIT
031600                     WITH TEST AFTER
031700                     UNTIL WS-LE-STATUS NOT EQUAL '00'
031800             CLOSE LOG-ENTRY-MASTER.
031900
032000     IF  THIS-IS-FIRST-MASTER-RUN
032100         OPEN OUTPUT LOG-ENTRY-MASTER
032200     ELSE
032300         OPEN EXTEND LOG-ENTRY-MASTER.
032400
032500 1100-EXIT.
032600     EXIT.
032700
032800 1110-LOAD-LE-KEYS.
032900     READ LOG-ENTRY-MASTER INTO LE-RECORD.
033000     IF  WS-LE-STATUS EQUAL '00'
033100         MOVE LE-RECORD               TO WS-THIS-KEY
033200         PERFORM 2550-ADD-DEDUP-ENTRY THRU 2550-EXIT.
033300
033400 1110-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* Preload UA-MEMORY-TABLE with every distinct user-agent string *
033900* already on the USER-AGENT master, then re-open for EXTEND.    *
034000*****************************************************************
034100 1200-PRELOAD-UA-MASTER.
034200     OPEN INPUT USER-AGENT-MASTER.
034300
034400     IF  WS-UA-STATUS EQUAL '35'
034500         CONTINUE
034600     ELSE
034700         IF  WS-UA-STATUS NOT EQUAL '00'
034800             MOVE 'UA  '               TO FE-PARAGRAPH
034900             MOVE WS-UA-STATUS          TO FE-STATUS
035000             PERFORM 9900-FILE-ERROR  THRU 9900-EXIT
035100         ELSE
035200             PERFORM 1210-LOAD-UA-ENTRY THRU 1210-EXIT
035300                     WITH TEST AFTER
035400                     UNTIL WS-UA-STATUS NOT EQUAL '00'
035500             CLOSE USER-AGENT-MASTER.
035600
035700     IF  WS-UA-TABLE-COUNT GREATER THAN ZEROES
035800         MOVE UAM-ID(WS-UA-TABLE-COUNT) TO WS-UA-ID-WORK.
035900
036000     IF  THIS-IS-FIRST-MASTER-RUN
036100         OPEN OUTPUT USER-AGENT-MASTER
036200     ELSE
036300         OPEN EXTEND USER-AGENT-MASTER.
036400
036500 1200-EXIT.
036600     EXIT.
036700
036800 1210-LOAD-UA-ENTRY.
036900     READ USER-AGENT-MASTER INTO UA-RECORD.
037000     IF  WS-UA-STATUS EQUAL '00'
037100         ADD 1                          TO WS-UA-TABLE-COUNT
037200         MOVE UA-STRING   TO UAM-STRING(WS-UA-TABLE-COUNT)
037300         MOVE UA-ID       TO UAM-ID(WS-UA-TABLE-COUNT).
037400
037500 1210-EXIT.
037600     EXIT.
037700
037800*****************************************************************
037900* Read one ACCESS-LOG line, parse it, and process it - or bump  *
038000* the rejected-line counter when it does not parse.             *
038100*****************************************************************
038200 2000-READ-ACCESS-LOG.
038300     READ ACCESS-LOG INTO AL-RECORD
038400         AT END
038500             MOVE 'Y'            TO WS-EOF-SWITCH.
038600
038700     IF  NOT-END-OF-ACCESS-LOG
038800         ADD 1                   TO JC-LINES-READ
038900         IF  AL-RECORD EQUAL SPACES
039000             CONTINUE
039100         ELSE
039200             PERFORM 2100-PARSE-LOG-LINE THRU 2100-EXIT
039300             IF  LINE-IS-VALID
039400                 ADD 1               TO JC-LINES-PARSED
039500                 PERFORM 2500-PROCESS-ENTRY THRU 2500-EXIT
039600             ELSE
039700                 ADD 1               TO JC-LINES-REJECTED.        01-017  
039800
039900 2000-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300* LOG-PARSER.  Split the raw line into its nine Combined Log     *
040400* Format fields using a chain of UNSTRING scans sharing one      *
040500* pointer, the way the text was written left to right.           *
040600*****************************************************************
040700 2100-PARSE-LOG-LINE.
040800     MOVE 'Y'                    TO WS-LINE-VALID-SWITCH.
040900     MOVE SPACES                 TO WS-PARSE-AREA.
041000     MOVE 1                      TO WS-PTR.
041100
041200     UNSTRING AL-RECORD DELIMITED BY ' - - ['
041300         INTO WS-IP-TOKEN
041400         WITH POINTER WS-PTR
041500         TALLYING IN RC-TEXT
041600         DELIMITER IN WS-DELIM-FOUND.
041700     IF  DELIMITER-WAS-NOT-FOUND
041800         MOVE 'N'                TO WS-LINE-VALID-SWITCH.
041900
042000     IF  LINE-IS-VALID
042100         UNSTRING AL-RECORD DELIMITED BY ']'
042200             INTO WS-TS-TOKEN
042300             WITH POINTER WS-PTR
042400             DELIMITER IN WS-DELIM-FOUND
042500         IF  DELIMITER-WAS-NOT-FOUND
042600             MOVE 'N'            TO WS-LINE-VALID-SWITCH.
042700
042800     IF  LINE-IS-VALID
042900         UNSTRING AL-RECORD DELIMITED BY '"'
043000             INTO WS-SKIP-TOKEN
043100             WITH POINTER WS-PTR
043200         UNSTRING AL-RECORD DELIMITED BY '"'
043300             INTO WS-REQUEST-TOKEN
043400             WITH POINTER WS-PTR
043500             DELIMITER IN WS-DELIM-FOUND
043600         IF  DELIMITER-WAS-NOT-FOUND
043700             MOVE 'N'            TO WS-LINE-VALID-SWITCH.
043800
043900     IF  LINE-IS-VALID
044000         UNSTRING AL-RECORD DELIMITED BY ' '
044100             INTO WS-SKIP-TOKEN
044200             WITH POINTER WS-PTR
044300         UNSTRING AL-RECORD DELIMITED BY ' '
044400             INTO WS-STATUS-TOKEN
044500             WITH POINTER WS-PTR
044600         UNSTRING AL-RECORD DELIMITED BY ' '
044700             INTO WS-BYTES-TOKEN
044800             WITH POINTER WS-PTR.
044900
045000     IF  LINE-IS-VALID
045100         UNSTRING AL-RECORD DELIMITED BY '"'
045200             INTO WS-SKIP-TOKEN
045300             WITH POINTER WS-PTR
045400         UNSTRING AL-RECORD DELIMITED BY '"'
045500             INTO WS-REFERRER-TOKEN
045600             WITH POINTER WS-PTR.
045700
045800     IF  LINE-IS-VALID
045900         UNSTRING AL-RECORD DELIMITED BY '"'
046000             INTO WS-SKIP-TOKEN
046100             WITH POINTER WS-PTR
046200         UNSTRING AL-RECORD DELIMITED BY '"'
046300             INTO WS-UA-TOKEN
046400             WITH POINTER WS-PTR.
046500
046600     IF  LINE-IS-VALID
046700     IF  WS-STATUS-TOKEN IS NOT NUMERIC
046800         MOVE 'N'                TO WS-LINE-VALID-SWITCH.
046900
047000     IF  LINE-IS-VALID
047100         PERFORM 2200-PARSE-TIMESTAMP THRU 2200-EXIT.
047200
047300     IF  LINE-IS-VALID
047400         PERFORM 2300-SPLIT-REQUEST   THRU 2300-EXIT
047500         PERFORM 2400-EDIT-LE-RECORD  THRU 2400-EXIT.
047600
047700 2100-EXIT.
047800     EXIT.
047900
048000*****************************************************************
048100* Split the timestamp text "DD/Mon/YYYY:HH:MM:SS [+-ZZZZ]" and   *
048200* decode the month name to numeric; any non-numeric date/time    *
048300* component or an unrecognized month rejects the line.           *
048400*****************************************************************
048500 2200-PARSE-TIMESTAMP.
048600     MOVE 1                      TO WS-TS-PTR.
048700     MOVE SPACES                 TO WS-TS-SPLIT.
048800     MOVE 'Y'                    TO WS-TS-NUMERIC-VALID.
048900
049000     UNSTRING WS-TS-TOKEN DELIMITED BY '/'
049100         INTO WS-DD-TOKEN
049200         WITH POINTER WS-TS-PTR.
049300     UNSTRING WS-TS-TOKEN DELIMITED BY '/'
049400         INTO WS-MON-TOKEN
049500         WITH POINTER WS-TS-PTR.
049600     UNSTRING WS-TS-TOKEN DELIMITED BY ':'
049700         INTO WS-YYYY-TOKEN
049800         WITH POINTER WS-TS-PTR.
049900     UNSTRING WS-TS-TOKEN DELIMITED BY ':'
050000         INTO WS-HH-TOKEN
050100         WITH POINTER WS-TS-PTR.
050200     UNSTRING WS-TS-TOKEN DELIMITED BY ':'
050300         INTO WS-MI-TOKEN
050400         WITH POINTER WS-TS-PTR.
050500     UNSTRING WS-TS-TOKEN DELIMITED BY ' '
050600         INTO WS-SS-TOKEN
050700         WITH POINTER WS-TS-PTR.
050800
050900     IF  WS-DD-TOKEN   IS NOT NUMERIC
051000     OR  WS-YYYY-TOKEN IS NOT NUMERIC
051100     OR  WS-HH-TOKEN   IS NOT NUMERIC
051200     OR  WS-MI-TOKEN   IS NOT NUMERIC
051300     OR  WS-SS-TOKEN   IS NOT NUMERIC
051400         MOVE 'N'                TO WS-TS-NUMERIC-VALID.
051500
051600     IF  TS-NUMERIC-IS-VALID
051700         PERFORM 2250-DECODE-MONTH THRU 2250-EXIT
051800         IF  NOT MONTH-WAS-FOUND
051900             MOVE 'N'            TO WS-LINE-VALID-SWITCH
052000         ELSE
052100             MOVE WS-YYYY-TOKEN       TO WS-THIS-KEY-DATE(1:4)
052200             MOVE WS-MON-TOKEN-NUMBER TO WS-THIS-KEY-DATE(5:2)
052300             MOVE WS-DD-TOKEN         TO WS-THIS-KEY-DATE(7:2)
052400             MOVE WS-HH-TOKEN         TO WS-THIS-KEY-TIME(1:2)
052500             MOVE WS-MI-TOKEN         TO WS-THIS-KEY-TIME(3:2)
052600             MOVE WS-SS-TOKEN         TO WS-THIS-KEY-TIME(5:2)
052700     ELSE
052800         MOVE 'N'                TO WS-LINE-VALID-SWITCH.
052900
053000 2200-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* Look up the 3-letter month abbreviation in WS-MONTH-TABLE.    *
053500*****************************************************************
053600 2250-DECODE-MONTH.
053700     MOVE 'N'                    TO WS-MONTH-FOUND-SWITCH.
053800     SET WS-MONTH-IDX            TO 1.
053900     SEARCH WS-MONTH-ENTRY
054000         AT END
054100             MOVE 'N'            TO WS-MONTH-FOUND-SWITCH
054200         WHEN WS-MONTH-NAME(WS-MONTH-IDX) EQUAL WS-MON-TOKEN
054300             MOVE 'Y'            TO WS-MONTH-FOUND-SWITCH
054400             MOVE WS-MONTH-NUMBER(WS-MONTH-IDX)
054500                                 TO WS-MON-TOKEN-NUMBER.
054600
054700 2250-EXIT.
054800     EXIT.
054900
055000*****************************************************************
055100* Split the request field "METHOD PATH PROTOCOL" per the        *
055200* token-count rule: 2+ tokens keep method/path, 1 token is the  *
055300* method with PATH forced to '/', 0 tokens force both.          *
055400*****************************************************************
055500 2300-SPLIT-REQUEST.
055600     MOVE SPACES                 TO WS-REQUEST-SPLIT.
055700     MOVE 1                      TO WS-REQ-PTR.
055800
055900     UNSTRING WS-REQUEST-TOKEN DELIMITED BY ' '
056000         INTO WS-METHOD-TOKEN
056100         WITH POINTER WS-REQ-PTR.
056200     UNSTRING WS-REQUEST-TOKEN DELIMITED BY ' '
056300         INTO WS-PATH-TOKEN
056400         WITH POINTER WS-REQ-PTR.
056500     UNSTRING WS-REQUEST-TOKEN DELIMITED BY ' '
056600         INTO WS-PROTOCOL-TOKEN
056700         WITH POINTER WS-REQ-PTR.
056800
056900     IF  WS-METHOD-TOKEN EQUAL SPACES
057000         MOVE 'UNKNOWN'           TO WS-METHOD-TOKEN
057100         MOVE '/'                 TO WS-PATH-TOKEN
057200     ELSE
057300         IF  WS-PATH-TOKEN EQUAL SPACES
057400             MOVE '/'             TO WS-PATH-TOKEN.
057500
057600 2300-EXIT.
057700     EXIT.
057800
057900*****************************************************************
058000* Edit the parsed tokens into LE-RECORD and finish WS-THIS-KEY. *
058100*****************************************************************
058200 2400-EDIT-LE-RECORD.
058300     MOVE SPACES                 TO LE-RECORD.
058400     MOVE WS-IP-TOKEN             TO LE-IP-ADDRESS
058500                                      WS-THIS-KEY-IP.
058600     MOVE WS-THIS-KEY-DATE         TO LE-TS-DATE.
058700     MOVE WS-THIS-KEY-TIME         TO LE-TS-TIME.
058800     MOVE WS-METHOD-TOKEN          TO LE-METHOD
058900                                      WS-THIS-KEY-METHOD.
059000     MOVE WS-PATH-TOKEN            TO LE-PATH
059100                                      WS-THIS-KEY-PATH.
059200
059300     IF  WS-STATUS-TOKEN IS NUMERIC
059400         MOVE WS-STATUS-TOKEN     TO LE-STATUS-CODE
059500                                      WS-THIS-KEY-STATUS.
059600
059700     IF  WS-BYTES-TOKEN EQUAL '-'
059800         MOVE ZEROES              TO LE-BYTES-SENT
059900     ELSE
060000         IF  WS-BYTES-TOKEN IS NUMERIC
060100             MOVE WS-BYTES-TOKEN  TO LE-BYTES-SENT
060200         ELSE
060300             MOVE ZEROES          TO LE-BYTES-SENT.
060400
060500     IF  WS-REFERRER-TOKEN EQUAL '-'
060600         MOVE SPACES              TO LE-REFERRER
060700     ELSE
060800         MOVE WS-REFERRER-TOKEN   TO LE-REFERRER.
060900
061000     IF  WS-UA-TOKEN EQUAL '-' OR WS-UA-TOKEN EQUAL SPACES
061100         MOVE SPACES              TO CP-UA-STRING
061200     ELSE
061300         MOVE WS-UA-TOKEN         TO CP-UA-STRING.
061400
061500 2400-EXIT.
061600     EXIT.
061700
061800*****************************************************************
061900* Check for a duplicate, resolve the user agent, and write the  *
062000* LOG-ENTRY record when this is a new one.                      *
062100*****************************************************************
062200 2500-PROCESS-ENTRY.
062300     PERFORM 2550-CHECK-DUPLICATE    THRU 2550-EXIT.
062400
062500     IF  ENTRY-IS-NOT-DUPLICATE
062600         PERFORM 2600-RESOLVE-USER-AGENT THRU 2600-EXIT
062700         PERFORM 2700-WRITE-LE-RECORD   THRU 2700-EXIT
062800         PERFORM 2550-ADD-DEDUP-ENTRY   THRU 2550-EXIT
062900     ELSE
063000         ADD 1                       TO JC-DUPLICATES-SKIPPED.
063100
063200 2500-EXIT.
063300     EXIT.
063400
063500*****************************************************************
063600* SEARCH the DEDUP-TABLE for WS-THIS-KEY.  The table holds the   *
063700* five-field concatenation as one 297-byte compare field.        *
063800*****************************************************************
063900 2550-CHECK-DUPLICATE.
064000     MOVE 'N'                     TO WS-DUP-SWITCH.
064100     SET DEDUP-IDX                TO 1.
064200     SEARCH DEDUP-ENTRY
064300         AT END
064400             MOVE 'N'              TO WS-DUP-SWITCH
064500         WHEN DT-KEY(DEDUP-IDX) EQUAL WS-THIS-KEY
064600             MOVE 'Y'              TO WS-DUP-SWITCH.
064700
064800 2550-EXIT.
064900     EXIT.
065000
065100*****************************************************************
065200* Add WS-THIS-KEY to the DEDUP-TABLE (shared by the master      *
065300* preload paragraphs and the new-record paragraph above).       *
065400*****************************************************************
065500 2550-ADD-DEDUP-ENTRY.
065600     IF  WS-DEDUP-COUNT LESS THAN WS-DEDUP-MAX
065700         ADD 1                     TO WS-DEDUP-COUNT
065800         MOVE WS-THIS-KEY          TO DT-KEY(WS-DEDUP-COUNT).
065900
066000 2550-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400* Look up CP-UA-STRING in UA-MEMORY-TABLE.  When not found,      *
066500* CALL ZFAM102 to classify it, assign the next UA-ID, write a    *
066600* new USER-AGENT master record, and add it to the table.         *
066700*****************************************************************
066800 2600-RESOLVE-USER-AGENT.
066900     MOVE ZEROES                  TO LE-UA-ID.
067000
067100     IF  CP-UA-STRING NOT EQUAL SPACES
067200         SET UA-MEM-IDX            TO 1
067300         SEARCH UA-MEMORY-ENTRY
067400             AT END
067500                 PERFORM 2650-ADD-NEW-USER-AGENT THRU 2650-EXIT
067600             WHEN UAM-STRING(UA-MEM-IDX) EQUAL CP-UA-STRING
067700                 MOVE UAM-ID(UA-MEM-IDX) TO LE-UA-ID.
067800
067900 2600-EXIT.
068000     EXIT.
068100
068200 2650-ADD-NEW-USER-AGENT.                                         95-0442 
068300     PERFORM 2660-CALL-CLASSIFIER  THRU 2660-EXIT.
068400
068500     ADD 1                          TO WS-UA-ID-WORK.
068600     MOVE WS-UA-ID-WORK              TO LE-UA-ID.
068700
068800     MOVE SPACES                     TO UA-RECORD.
068900     MOVE WS-UA-ID-WORK               TO UA-ID.
069000     MOVE CP-UA-STRING                TO UA-STRING.
069100     MOVE CP-UA-OS                    TO UA-OS.
069200     MOVE CP-UA-BROWSER                TO UA-BROWSER.
069300     MOVE CP-UA-DEVICE                 TO UA-DEVICE.
069400
069500     WRITE UA-FILE-RECORD FROM UA-RECORD.
069600     IF  WS-UA-STATUS NOT EQUAL '00'
069700         MOVE 'UA  '                  TO FE-PARAGRAPH
069800         MOVE WS-UA-STATUS             TO FE-STATUS
069900         PERFORM 9900-FILE-ERROR     THRU 9900-EXIT.
070000
070100     ADD 1                             TO JC-USER-AGENTS-ADDED.
070200     ADD 1                             TO WS-UA-TABLE-COUNT.
070300     MOVE CP-UA-STRING        TO UAM-STRING(WS-UA-TABLE-COUNT).
070400     MOVE WS-UA-ID-WORK       TO UAM-ID(WS-UA-TABLE-COUNT).
070500
070600 2650-EXIT.
070700     EXIT.
070800
070900*****************************************************************
071000* CALL the ZFAM102 subprogram to classify one user-agent string.*
071100*****************************************************************
071200 2660-CALL-CLASSIFIER.                                            95-0442 
071300     CALL 'ZFAM102' USING WS-CLASSIFY-PARMS.
071400
071500 2660-EXIT.
071600     EXIT.
071700
071800*****************************************************************
071900* Write the LOG-ENTRY master record and bump the written count. *
072000*****************************************************************
072100 2700-WRITE-LE-RECORD.
072200     WRITE LE-FILE-RECORD FROM LE-RECORD.
072300     IF  WS-LE-STATUS NOT EQUAL '00'
072400         MOVE 'LE  '                  TO FE-PARAGRAPH
072500         MOVE WS-LE-STATUS             TO FE-STATUS
072600         PERFORM 9900-FILE-ERROR     THRU 9900-EXIT
072700     ELSE
072800         ADD 1                        TO JC-ENTRIES-WRITTEN.
072900
073000 2700-EXIT.
073100     EXIT.
073200
073300*****************************************************************
073400* Close every file opened by this run.                          *
073500*****************************************************************
073600 8000-CLOSE-FILES.
073700     CLOSE ACCESS-LOG.
073800     CLOSE LOG-ENTRY-MASTER.
073900     CLOSE USER-AGENT-MASTER.
074000
074100 8000-EXIT.
074200     EXIT.
074300
074400*****************************************************************
074500* Write the job-totals line to the RUN-LOG and close it.        *
074600*****************************************************************
074700 9000-WRITE-RUN-TOTALS.                                           01-017  
074800     MOVE SPACES                 TO RL-RECORD.
074900     MOVE 'ZFAM003 '             TO RL-PROGRAM.
075000     STRING 'LINES READ '     JC-LINES-READ ' '
075100            'PARSED '         JC-LINES-PARSED ' '
075200            'REJECTED '       JC-LINES-REJECTED ' '               01-017  
075300            'DUPLICATES '     JC-DUPLICATES-SKIPPED ' '
075400            'WRITTEN '        JC-ENTRIES-WRITTEN ' '
075500            'NEW-UA '         JC-USER-AGENTS-ADDED
075600         DELIMITED BY SIZE
075700         INTO RL-MESSAGE.
075800
075900     WRITE RL-LINE FROM RL-RECORD.
076000     CLOSE RUN-LOG-FILE.
076100
076200 9000-EXIT.
076300     EXIT.
076400
076500*****************************************************************
076600* Write a file-error message to the RUN-LOG and abend the run.  *
076700*****************************************************************
076800 9900-FILE-ERROR.
076900     MOVE SPACES                 TO RL-RECORD.
077000     MOVE 'ZFAM003 '             TO RL-PROGRAM.
077100     MOVE LE-FILE-ERROR           TO RL-MESSAGE(1:100).
077200     WRITE RL-LINE FROM RL-RECORD.
077300     CLOSE RUN-LOG-FILE.
077400     MOVE 16                     TO RETURN-CODE.
077500     STOP RUN.
077600
077700 9900-EXIT.
077800     EXIT.
077900