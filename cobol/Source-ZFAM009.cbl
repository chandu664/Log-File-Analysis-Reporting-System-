000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM009.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  ZFAM - LOG ANALYSIS.
000500 DATE-WRITTEN.  04/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - Log Analysis & Reporting Batch.                        *
001100*                                                               *
001200* REPORT-ENGINE.                                                *
001300*                                                               *
001400* Reads the LOG-ENTRY and USER-AGENT masters built by ZFAM003    *
001500* and produces the one report requested on the PARM-CARD-FILE:  *
001600* top-N IPs, HTTP status distribution, hourly traffic, top-N     *
001700* pages, traffic by OS, or an error-detail listing for a given   *
001800* date.  Dataset statistics print ahead of whichever report was  *
001900* requested.                                                     *
002000*                                                               *
002100* Date       UserID   Description                                *
002200* ---------- -------- ----------------------------------------- *
002300* 1987-04-06 RFJ      Original GET/ROWS/KEYSONLY transaction.    *
002400* 1990-03-15 RDF      Added GT key-augment LINK to ZFAM006.      *
002500* 1995-06-30 RDF      Rewritten as the batch REPORT-ENGINE for   *
002600*                     the Log Analysis suite.  CICS/VSAM browse  *
002700*                     logic removed - see zFAM009 history prior  *
002800*                     to this date for the old program.          *
002900* 1995-08-02 RDF      Added the six aggregation reports and the  *
003000*                     dataset-statistics line (request 95-0210). *95-0210 
003100* 1998-09-02 RFJ      Y2K remediation - RC-ERROR-DATE carries    *
003200*                      TS-DATE now 4-digit-year.                 *
003300* 2000-11-20 KMO      Added STATUS-DISTRIBUTION pct column       *
003400*                     (request 00-088).                          *00-088  
003500* 2001-02-27 KMO      Added ERROR-LOGS-BY-DATE ascending-by-     *
003600*                     timestamp ordering (request 01-017).       *01-017  
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PARM-CARD-FILE
004600         ASSIGN TO PARMCARD
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-PC-STATUS.
004900
005000     SELECT LOG-ENTRY-MASTER
005100         ASSIGN TO LOGENTMS
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-LE-STATUS.
005400
005500     SELECT USER-AGENT-MASTER
005600         ASSIGN TO USRAGTMS
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-UA-STATUS.
005900
006000     SELECT REPORT-FILE
006100         ASSIGN TO RPTOUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-RF-STATUS.
006400
006500     SELECT RUN-LOG-FILE
006600         ASSIGN TO RUNLOG
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-RL-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PARM-CARD-FILE
007300     RECORDING MODE IS V.
007400 01  PC-LINE.
007500     02  PC-LINE-TEXT            PIC  X(068).
007600     02  FILLER                  PIC  X(012).
007700
007800 FD  LOG-ENTRY-MASTER.
007900 01  LE-FILE-RECORD.
008000     COPY ZFAMLEC.
008100
008200 FD  USER-AGENT-MASTER.
008300 01  UA-FILE-RECORD.
008400     COPY ZFAMUAC.
008500
008600 FD  REPORT-FILE
008700     RECORDING MODE IS V.
008800 01  RF-LINE.
008900     02  RF-LINE-TEXT            PIC  X(120).
009000     02  FILLER                  PIC  X(012).
009100
009200 FD  RUN-LOG-FILE
009300     RECORDING MODE IS V.
009400 01  RL-LINE.
009500     02  RL-LINE-TEXT            PIC  X(120).
009600     02  FILLER                  PIC  X(012).
009700
009800 WORKING-STORAGE SECTION.
009900
010000*****************************************************************
010100* zFAM run-control resources (counters, RUN-LOG layout).        *
010200*****************************************************************
010300 COPY ZFAMHDL.
010400
010500*****************************************************************
010600* DEFINE LOCAL VARIABLES                                        *
010700*****************************************************************
010800 01  WS-PC-STATUS              PIC  X(02) VALUE '00'.
010900 01  WS-LE-STATUS              PIC  X(02) VALUE '00'.
011000 01  WS-UA-STATUS              PIC  X(02) VALUE '00'.
011100 01  WS-RF-STATUS              PIC  X(02) VALUE '00'.
011200 01  WS-RL-STATUS              PIC  X(02) VALUE '00'.
011300
011400 01  WS-LE-EOF-SWITCH          PIC  X(01) VALUE 'N'.
011500     88  END-OF-LE-MASTER             VALUE 'Y'.
011600     88  NOT-END-OF-LE-MASTER         VALUE 'N'.
011700
011800 01  WS-UA-EOF-SWITCH          PIC  X(01) VALUE 'N'.
011900     88  END-OF-UA-MASTER             VALUE 'Y'.
012000     88  NOT-END-OF-UA-MASTER         VALUE 'N'.
012100
012200*****************************************************************
012300* Parameter card - one line, read once - names the report to    *
012400* run, the TOP-N cutoff, and the ERROR-LOGS-BY-DATE date.        *
012500*****************************************************************
012600 01  PARM-CARD-RECORD.
012700     02  RC-REPORT-TYPE         PIC  X(08).
012800         88  RC-IS-TOP-IPS             VALUE 'TOPIPS  '.
012900         88  RC-IS-STATUS              VALUE 'STATUS  '.
013000         88  RC-IS-HOURLY              VALUE 'HOURLY  '.
013100         88  RC-IS-TOP-PAGES           VALUE 'TOPPAGES'.
013200         88  RC-IS-OS                  VALUE 'OS      '.
013300         88  RC-IS-ERRORS              VALUE 'ERRORS  '.
013400     02  RC-TOP-N               PIC  9(03).
013500     02  RC-ERROR-DATE          PIC  9(08).
013600     02  RC-ERROR-DATE-YMD REDEFINES RC-ERROR-DATE.
013700         03  RC-ERROR-YEAR       PIC  9(04).
013800         03  RC-ERROR-MONTH      PIC  9(02).
013900         03  RC-ERROR-DAY        PIC  9(02).
014000     02  FILLER                 PIC  X(61).
014100
014200*****************************************************************
014300* Report print lines - title, header, detail - built in a work  *
014400* area the width of RF-LINE and moved out one line at a time.   *
014500*****************************************************************
014600 01  WS-PRINT-LINE.
014700     02  WS-PRINT-TEXT           PIC  X(120) VALUE SPACES.
014800     02  FILLER                  PIC  X(012) VALUE SPACES.
014900
015000 01  WS-PRINT-LINE-HALVES REDEFINES WS-PRINT-LINE.
015100     02  WS-PRINT-LEFT          PIC  X(066).
015200     02  WS-PRINT-RIGHT         PIC  X(066).
015300
015400 01  WS-EDIT-COUNT              PIC  ZZZZZZZZ9.
015500 01  WS-EDIT-PCT                PIC  ZZ9.99.
015600 01  WS-EDIT-STATUS             PIC  ZZ9.
015700 01  WS-EDIT-HOUR               PIC  99.
015800 01  WS-EDIT-UAID               PIC  ZZZZ9.
015900
016000 77  WS-IDX1                    PIC S9(08) COMP VALUE ZEROES.
016100 77  WS-IDX2                    PIC S9(08) COMP VALUE ZEROES.
016200 77  WS-HOLD-COUNT              PIC S9(08) COMP VALUE ZEROES.
016300 77  WS-HOLD-SUBS               PIC S9(08) COMP VALUE ZEROES.
016400 77  WS-RANK                    PIC S9(08) COMP VALUE ZEROES.
016500
016600*****************************************************************
016700* USER-AGENT master loaded by UA-ID so LE-UA-ID can be resolved *
016800* to an OS/browser/device classification and a display string. *
016900*****************************************************************
017000 77  WS-UA-MAX                  PIC S9(08) COMP VALUE 20000.
017100 77  WS-UA-COUNT                PIC S9(08) COMP VALUE ZEROES.
017200
017300 01  UA-LOOKUP-TABLE.
017400     02  UA-LOOKUP-ENTRY OCCURS 1 TO 20000 TIMES
017500             DEPENDING ON WS-UA-COUNT
017600             INDEXED BY UA-LOOKUP-IDX.
017700         03  ULT-ID             PIC  9(05).
017800         03  ULT-STRING         PIC  X(255).
017900         03  ULT-OS             PIC  X(20).
018000         03  FILLER             PIC  X(10).
018100
018200*****************************************************************
018300* Distinct-value accumulator tables, one row per distinct value *
018400* seen while the LOG-ENTRY master is read.                      *
018500*****************************************************************
018600 77  WS-IP-MAX                  PIC S9(08) COMP VALUE 60000.
018700 77  WS-IP-COUNT                PIC S9(08) COMP VALUE ZEROES.
018800
018900 01  IP-COUNT-TABLE.
019000     02  IPT-ENTRY OCCURS 1 TO 60000 TIMES
019100             DEPENDING ON WS-IP-COUNT
019200             INDEXED BY IPT-IDX.
019300         03  IPT-ADDRESS        PIC  X(15).
019400         03  IPT-COUNT          PIC S9(08) COMP.
019500         03  IPT-USED-SWITCH    PIC  X(01).
019600         03  FILLER             PIC  X(02).
019700
019800 77  WS-PATH-MAX                PIC S9(08) COMP VALUE 60000.
019900 77  WS-PATH-COUNT              PIC S9(08) COMP VALUE ZEROES.
020000
020100 01  PATH-COUNT-TABLE.
020200     02  PCT-ENTRY OCCURS 1 TO 60000 TIMES
020300             DEPENDING ON WS-PATH-COUNT
020400             INDEXED BY PCT-IDX.
020500         03  PCT-PATH           PIC  X(255).
020600         03  PCT-COUNT          PIC S9(08) COMP.
020700         03  PCT-USED-SWITCH    PIC  X(01).
020800         03  FILLER             PIC  X(02).
020900
021000 01  STATUS-COUNT-TABLE.
021100     02  SCT-ENTRY OCCURS 500 TIMES
021200             INDEXED BY SCT-IDX.
021300         03  SCT-STATUS         PIC  9(03).
021400         03  SCT-COUNT          PIC S9(08) COMP.
021500         03  SCT-USED-SWITCH    PIC  X(01).
021600         03  FILLER             PIC  X(01).
021700 77  WS-STATUS-ROWS             PIC S9(08) COMP VALUE ZEROES.
021800
021900 01  HOUR-COUNT-TABLE.
022000     02  HCT-ENTRY OCCURS 24 TIMES
022100             INDEXED BY HCT-IDX.
022200         03  HCT-COUNT          PIC S9(08) COMP.
022300         03  FILLER             PIC  X(02).
022400
022500 01  OS-COUNT-TABLE.
022600     02  OCT-ENTRY OCCURS 50 TIMES
022700             INDEXED BY OCT-IDX.
022800         03  OCT-OS             PIC  X(20).
022900         03  OCT-COUNT          PIC S9(08) COMP.
023000         03  OCT-USED-SWITCH    PIC  X(01).
023100         03  FILLER             PIC  X(01).
023200 77  WS-OS-ROWS                 PIC S9(08) COMP VALUE ZEROES.
023300
023400*****************************************************************
023500* Error-detail table for ERROR-LOGS-BY-DATE - every entry whose  *
023600* date matches RC-ERROR-DATE and STATUS-CODE is 400 or higher,   *
023700* sorted ascending by timestamp before it is printed.            *
023800*****************************************************************
023900 77  WS-ERROR-MAX               PIC S9(08) COMP VALUE 30000.
024000 77  WS-ERROR-COUNT             PIC S9(08) COMP VALUE ZEROES.
024100
024200 01  ERROR-DETAIL-TABLE.
024300     02  EDT-ENTRY OCCURS 1 TO 30000 TIMES
024400             DEPENDING ON WS-ERROR-COUNT
024500             INDEXED BY EDT-IDX.
024600         03  EDT-IP             PIC  X(15).
024700         03  EDT-DATE           PIC  9(08).
024800         03  EDT-TIME           PIC  9(06).
024900         03  EDT-PATH           PIC  X(255).
025000         03  EDT-STATUS         PIC  9(03).
025100         03  EDT-UA-STRING      PIC  X(255).
025200         03  FILLER             PIC  X(03).
025300
025400*****************************************************************
025500* Dataset statistics, gathered while LOG-ENTRY-MASTER is read.  *
025600*****************************************************************
025700 01  WS-STATISTICS.
025800     02  ST-TOTAL-ENTRIES       PIC S9(08) COMP VALUE ZEROES.
025900     02  ST-EARLIEST-DATE       PIC  9(08) VALUE 99999999.
026000     02  ST-EARLIEST-TIME       PIC  9(06) VALUE 999999.
026100     02  ST-LATEST-DATE         PIC  9(08) VALUE ZEROES.
026200     02  ST-LATEST-TIME         PIC  9(06) VALUE ZEROES.
026300     02  FILLER                 PIC  X(04) VALUE SPACES.
026400
026500 01  WS-STATS-COMPUTED REDEFINES WS-STATISTICS.
026600     02  FILLER                 PIC  X(08).
026700     02  WS-STATS-EARLIEST      PIC  9(14).
026800     02  WS-STATS-LATEST-DATE   PIC  9(08).
026900     02  WS-STATS-LATEST-TIME   PIC  9(06).
027000     02  FILLER                 PIC  X(04).
027100
027200 01  WS-PCT-WORK                PIC S9(07)V99 COMP-3 VALUE ZEROES.
027300
027400 01  WS-OS-LOOKUP                PIC  X(20) VALUE SPACES.
027500
027600 01  EDT-ENTRY-HOLD.
027700     02  FILLER-IP               PIC  X(15).
027800     02  FILLER-DATE             PIC  9(08).
027900     02  FILLER-TIME             PIC  9(06).
028000     02  FILLER-PATH             PIC  X(255).
028100     02  FILLER-STATUS           PIC  9(03).
028200     02  FILLER-UA-STRING        PIC  X(255).
028300     02  FILLER                  PIC  X(03).
028400
028500 PROCEDURE DIVISION.
028600
028700*****************************************************************
028800* Main process.                                                 *
028900*****************************************************************
029000     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
029100     PERFORM 1500-LOAD-UA-MASTER     THRU 1500-EXIT.
029200     PERFORM 2000-LOAD-LE-MASTER     THRU 2000-EXIT.
029300     PERFORM 3500-PRINT-STATISTICS   THRU 3500-EXIT.
029400     PERFORM 3000-SELECT-REPORT      THRU 3000-EXIT.
029500     PERFORM 8000-CLOSE-FILES        THRU 8000-EXIT.
029600     PERFORM 9000-WRITE-RUN-TOTALS   THRU 9000-EXIT.
029700     GOBACK.
029800
029900*****************************************************************
030000* Read the one PARM-CARD-FILE line and open the remaining       *
030100* files for this run.                                           *
030200*****************************************************************
030300 1000-INITIALIZE.
030400     OPEN INPUT  PARM-CARD-FILE.
030500     IF  WS-PC-STATUS NOT EQUAL '00'
030600         MOVE 'PCF '                  TO FE-PARAGRAPH
030700         MOVE WS-PC-STATUS             TO FE-STATUS
030800         PERFORM 9900-FILE-ERROR     THRU 9900-EXIT.
030900
031000     MOVE SPACES                 TO PARM-CARD-RECORD.
031100     READ PARM-CARD-FILE INTO PARM-CARD-RECORD.
031200     CLOSE PARM-CARD-FILE.
031300
031400     OPEN INPUT  LOG-ENTRY-MASTER.
031500     IF  WS-LE-STATUS NOT EQUAL '00'
031600         MOVE 'LEM '                  TO FE-PARAGRAPH
031700         MOVE WS-LE-STATUS             TO FE-STATUS
031800         PERFORM 9900-FILE-ERROR     THRU 9900-EXIT.
031900
032000     OPEN INPUT  USER-AGENT-MASTER.
032100     IF  WS-UA-STATUS NOT EQUAL '00'
032200         MOVE 'UAM '                  TO FE-PARAGRAPH
032300         MOVE WS-UA-STATUS             TO FE-STATUS
032400         PERFORM 9900-FILE-ERROR     THRU 9900-EXIT.
032500
032600     OPEN OUTPUT REPORT-FILE.
032700     OPEN OUTPUT RUN-LOG-FILE.
032800
032900 1000-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300* Preload every USER-AGENT record by UA-ID so the load step can *
033400* resolve LE-UA-ID to an OS classification and a display string.*
033500*****************************************************************
033600 1500-LOAD-UA-MASTER.
033700     PERFORM 1510-READ-UA-RECORD   THRU 1510-EXIT
033800             WITH TEST AFTER
033900             UNTIL END-OF-UA-MASTER.
034000
034100 1500-EXIT.
034200     EXIT.
034300
034400 1510-READ-UA-RECORD.
034500     READ USER-AGENT-MASTER INTO UA-RECORD
034600         AT END
034700             MOVE 'Y'             TO WS-UA-EOF-SWITCH.
034800
034900     IF  NOT-END-OF-UA-MASTER
035000         ADD 1                    TO WS-UA-COUNT
035100         MOVE UA-ID               TO ULT-ID(WS-UA-COUNT)
035200         MOVE UA-STRING           TO ULT-STRING(WS-UA-COUNT)
035300         MOVE UA-OS               TO ULT-OS(WS-UA-COUNT).
035400
035500 1510-EXIT.
035600     EXIT.
035700
035800*****************************************************************
035900* Read every LOG-ENTRY master record and roll it into the       *
036000* distinct-value tables, the dataset statistics, and - when the *
036100* date matches the parameter card - the ERROR-DETAIL-TABLE.      *
036200*****************************************************************
036300 2000-LOAD-LE-MASTER.
036400     PERFORM 2050-READ-LE-RECORD   THRU 2050-EXIT
036500             WITH TEST AFTER
036600             UNTIL END-OF-LE-MASTER.
036700
036800 2000-EXIT.
036900     EXIT.
037000
037100 2050-READ-LE-RECORD.
037200     READ LOG-ENTRY-MASTER INTO LE-RECORD
037300         AT END
037400             MOVE 'Y'             TO WS-LE-EOF-SWITCH.
037500
037600     IF  NOT-END-OF-LE-MASTER
037700         ADD 1                    TO ST-TOTAL-ENTRIES
037800         PERFORM 2100-ACCUM-IP        THRU 2100-EXIT
037900         PERFORM 2200-ACCUM-STATUS    THRU 2200-EXIT
038000         PERFORM 2300-ACCUM-HOUR      THRU 2300-EXIT
038100         PERFORM 2400-ACCUM-PATH      THRU 2400-EXIT
038200         PERFORM 2500-ACCUM-OS        THRU 2500-EXIT
038300         PERFORM 2600-ACCUM-DATE-RANGE THRU 2600-EXIT
038400         PERFORM 2700-CHECK-ERROR-DATE THRU 2700-EXIT.
038500
038600 2050-EXIT.
038700     EXIT.
038800
038900*****************************************************************
039000* Bump the count for LE-IP-ADDRESS in IP-COUNT-TABLE, adding a   *
039100* new row when this is the first time the address is seen.      *
039200*****************************************************************
039300 2100-ACCUM-IP.
039400     SET IPT-IDX                TO 1.
039500     SEARCH IPT-ENTRY
039600         AT END
039700             IF  WS-IP-COUNT LESS THAN WS-IP-MAX
039800                 ADD 1                    TO WS-IP-COUNT
039900                 MOVE LE-IP-ADDRESS
040000                             TO IPT-ADDRESS(WS-IP-COUNT)
040100                 MOVE 1      TO IPT-COUNT(WS-IP-COUNT)
040200                 MOVE 'N'
040300                             TO IPT-USED-SWITCH(WS-IP-COUNT)
040400         WHEN IPT-ADDRESS(IPT-IDX) EQUAL LE-IP-ADDRESS
040500             ADD 1                         TO IPT-COUNT(IPT-IDX).
040600
040700 2100-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100* Bump the count for LE-STATUS-CODE in STATUS-COUNT-TABLE - a    *
041200* fixed-size table, one row per distinct status code seen.      *
041300*****************************************************************
041400 2200-ACCUM-STATUS.
041500     SET SCT-IDX                TO 1.
041600     SEARCH SCT-ENTRY
041700         AT END
041800             IF  WS-STATUS-ROWS LESS THAN 500
041900                 ADD 1                    TO WS-STATUS-ROWS
042000                 MOVE LE-STATUS-CODE
042100                             TO SCT-STATUS(WS-STATUS-ROWS)
042200                 MOVE 1      TO SCT-COUNT(WS-STATUS-ROWS)
042300                 MOVE 'N'
042400                             TO SCT-USED-SWITCH(WS-STATUS-ROWS)
042500         WHEN SCT-STATUS(SCT-IDX) EQUAL LE-STATUS-CODE
042600             ADD 1                        TO SCT-COUNT(SCT-IDX).
042700
042800 2200-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200* Bump the count for this entry's hour-of-day (LE-TS-TIME's      *
043300* first two digits) in the fixed 24-row HOUR-COUNT-TABLE.       *
043400*****************************************************************
043500 2300-ACCUM-HOUR.
043600     COMPUTE WS-IDX1 = (LE-TS-TIME / 10000) + 1.
043700     ADD 1                       TO HCT-COUNT(WS-IDX1).
043800
043900 2300-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* Bump the count for LE-PATH in PATH-COUNT-TABLE.                *
044400*****************************************************************
044500 2400-ACCUM-PATH.
044600     SET PCT-IDX                TO 1.
044700     SEARCH PCT-ENTRY
044800         AT END
044900             IF  WS-PATH-COUNT LESS THAN WS-PATH-MAX
045000                 ADD 1                    TO WS-PATH-COUNT
045100                 MOVE LE-PATH
045200                             TO PCT-PATH(WS-PATH-COUNT)
045300                 MOVE 1      TO PCT-COUNT(WS-PATH-COUNT)
045400                 MOVE 'N'
045500                             TO PCT-USED-SWITCH(WS-PATH-COUNT)
045600         WHEN PCT-PATH(PCT-IDX) EQUAL LE-PATH
045700             ADD 1                        TO PCT-COUNT(PCT-IDX).
045800
045900 2400-EXIT.
046000     EXIT.
046100
046200*****************************************************************
046300* Resolve LE-UA-ID to its classified OS (Unknown OS when the    *
046400* entry carries no user agent) and bump OS-COUNT-TABLE.         *
046500*****************************************************************
046600 2500-ACCUM-OS.
046700     MOVE 'Unknown OS          '     TO WS-OS-LOOKUP.
046800     IF  LE-UA-ID NOT EQUAL ZEROES
046900         SET UA-LOOKUP-IDX            TO 1
047000         SEARCH UA-LOOKUP-ENTRY
047100             AT END
047200                 CONTINUE
047300             WHEN ULT-ID(UA-LOOKUP-IDX) EQUAL LE-UA-ID
047400                 MOVE ULT-OS(UA-LOOKUP-IDX) TO WS-OS-LOOKUP.
047500
047600     SET OCT-IDX                     TO 1
047700     SEARCH OCT-ENTRY
047800         AT END
047900             IF  WS-OS-ROWS LESS THAN 50
048000                 ADD 1                     TO WS-OS-ROWS
048100                 MOVE WS-OS-LOOKUP          TO OCT-OS(WS-OS-ROWS)
048200                 MOVE 1       TO OCT-COUNT(WS-OS-ROWS)
048300                 MOVE 'N'
048400                              TO OCT-USED-SWITCH(WS-OS-ROWS)
048500         WHEN OCT-OS(OCT-IDX) EQUAL WS-OS-LOOKUP
048600             ADD 1                          TO OCT-COUNT(OCT-IDX).
048700
048800 2500-EXIT.
048900     EXIT.
049000
049100*****************************************************************
049200* Track the earliest and latest timestamp seen, for the         *
049300* dataset-statistics line.                                      *
049400*****************************************************************
049500 2600-ACCUM-DATE-RANGE.
049600     IF  LE-TS-DATE LESS THAN ST-EARLIEST-DATE
049700         MOVE LE-TS-DATE              TO ST-EARLIEST-DATE
049800         MOVE LE-TS-TIME              TO ST-EARLIEST-TIME
049900     ELSE
050000         IF  LE-TS-DATE EQUAL ST-EARLIEST-DATE
050100         AND LE-TS-TIME LESS THAN ST-EARLIEST-TIME
050200             MOVE LE-TS-TIME          TO ST-EARLIEST-TIME.
050300
050400     IF  LE-TS-DATE GREATER THAN ST-LATEST-DATE
050500         MOVE LE-TS-DATE              TO ST-LATEST-DATE
050600         MOVE LE-TS-TIME              TO ST-LATEST-TIME
050700     ELSE
050800         IF  LE-TS-DATE EQUAL ST-LATEST-DATE
050900         AND LE-TS-TIME GREATER THAN ST-LATEST-TIME
051000             MOVE LE-TS-TIME          TO ST-LATEST-TIME.
051100
051200 2600-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600* When this run was requested as ERRORS and the entry's date     *
051700* matches RC-ERROR-DATE with STATUS-CODE 400 or higher, add it   *
051800* to ERROR-DETAIL-TABLE for the later sort/print.                *
051900*****************************************************************
052000 2700-CHECK-ERROR-DATE.
052100     IF  RC-IS-ERRORS
052200     AND LE-TS-DATE EQUAL RC-ERROR-DATE
052300     AND LE-STATUS-CODE GREATER THAN 399
052400         IF  WS-ERROR-COUNT LESS THAN WS-ERROR-MAX
052500             ADD 1                      TO WS-ERROR-COUNT
052600             MOVE LE-IP-ADDRESS          TO EDT-IP(WS-ERROR-COUNT)
052700             MOVE LE-TS-DATE
052800                         TO EDT-DATE(WS-ERROR-COUNT)
052900             MOVE LE-TS-TIME
053000                         TO EDT-TIME(WS-ERROR-COUNT)
053100             MOVE LE-PATH
053200                         TO EDT-PATH(WS-ERROR-COUNT)
053300             MOVE LE-STATUS-CODE
053400                         TO EDT-STATUS(WS-ERROR-COUNT)
053500             PERFORM 2750-RESOLVE-UA-TEXT THRU 2750-EXIT.
053600
053700 2700-EXIT.
053800     EXIT.
053900
054000 2750-RESOLVE-UA-TEXT.
054100     MOVE 'Unknown'
054200                         TO EDT-UA-STRING(WS-ERROR-COUNT).
054300     IF  LE-UA-ID NOT EQUAL ZEROES
054400         SET UA-LOOKUP-IDX            TO 1
054500         SEARCH UA-LOOKUP-ENTRY
054600             AT END
054700                 CONTINUE
054800             WHEN ULT-ID(UA-LOOKUP-IDX) EQUAL LE-UA-ID
054900                 MOVE ULT-STRING(UA-LOOKUP-IDX)
055000                                 TO EDT-UA-STRING(WS-ERROR-COUNT).
055100
055200 2750-EXIT.
055300     EXIT.
055400
055500*****************************************************************
055600* Dispatch to the one report the parameter card requested.      *
055700*****************************************************************
055800 3000-SELECT-REPORT.
055900     IF  RC-IS-TOP-IPS
056000         PERFORM 4000-REPORT-TOP-IPS      THRU 4000-EXIT.
056100     IF  RC-IS-STATUS
056200         PERFORM 4100-REPORT-STATUS       THRU 4100-EXIT.
056300     IF  RC-IS-HOURLY
056400         PERFORM 4200-REPORT-HOURLY       THRU 4200-EXIT.
056500     IF  RC-IS-TOP-PAGES
056600         PERFORM 4300-REPORT-TOP-PAGES    THRU 4300-EXIT.
056700     IF  RC-IS-OS
056800         PERFORM 4400-REPORT-TRAFFIC-OS   THRU 4400-EXIT.
056900     IF  RC-IS-ERRORS
057000         PERFORM 4500-REPORT-ERROR-LOGS   THRU 4500-EXIT.
057100
057200 3000-EXIT.
057300     EXIT.
057400
057500*****************************************************************
057600* Print the dataset-statistics line ahead of the report.        *
057700*****************************************************************
057800 3500-PRINT-STATISTICS.                                           95-0210 
057900     MOVE SPACES                  TO WS-PRINT-LINE.
058000     STRING 'DATASET STATISTICS'  DELIMITED BY SIZE
058100         INTO WS-PRINT-LINE.
058200     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
058300
058400     MOVE SPACES                  TO WS-PRINT-LINE.
058500     MOVE ST-TOTAL-ENTRIES         TO WS-EDIT-COUNT.
058600     STRING 'TOTAL ENTRIES     ' WS-EDIT-COUNT
058700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
058800     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
058900
059000     MOVE SPACES                  TO WS-PRINT-LINE.
059100     MOVE WS-UA-COUNT              TO WS-EDIT-COUNT.
059200     STRING 'DISTINCT USER AGENTS ' WS-EDIT-COUNT
059300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
059400     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
059500
059600     MOVE SPACES                  TO WS-PRINT-LINE.
059700     MOVE WS-IP-COUNT              TO WS-EDIT-COUNT.
059800     STRING 'DISTINCT IPS      ' WS-EDIT-COUNT
059900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
060000     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
060100
060200     MOVE SPACES                  TO WS-PRINT-LINE.
060300     STRING 'EARLIEST ' ST-EARLIEST-DATE ' ' ST-EARLIEST-TIME
060400            '   LATEST ' ST-LATEST-DATE ' ' ST-LATEST-TIME
060500         DELIMITED BY SIZE INTO WS-PRINT-LINE.
060600     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
060700
060800 3500-EXIT.
060900     EXIT.
061000
061100*****************************************************************
061200* TOP-N-IPS - the RC-TOP-N highest IP-COUNT-TABLE rows printed  *
061300* descending by count, one SELECT-HIGHEST pass per output row.  *
061400*****************************************************************
061500 4000-REPORT-TOP-IPS.
061600     MOVE SPACES                  TO WS-PRINT-LINE.
061700     STRING 'IP ADDRESS     ' 'REQUEST COUNT'
061800         DELIMITED BY SIZE INTO WS-PRINT-LINE.
061900     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
062000
062100     PERFORM 4010-EMIT-TOP-IP    THRU 4010-EXIT
062200         VARYING WS-RANK FROM 1 BY 1
062300         UNTIL WS-RANK GREATER THAN RC-TOP-N
062400            OR WS-RANK GREATER THAN WS-IP-COUNT.
062500
062600 4000-EXIT.
062700     EXIT.
062800
062900 4010-EMIT-TOP-IP.
063000     MOVE ZEROES                  TO WS-HOLD-COUNT.
063100     MOVE ZEROES                  TO WS-HOLD-SUBS.
063200     PERFORM 4020-FIND-HIGHEST-IP THRU 4020-EXIT
063300         VARYING IPT-IDX FROM 1 BY 1
063400         UNTIL IPT-IDX GREATER THAN WS-IP-COUNT.
063500
063600     IF  WS-HOLD-SUBS GREATER THAN ZEROES
063700         MOVE 'Y'
063800             TO IPT-USED-SWITCH(WS-HOLD-SUBS)
063900         MOVE SPACES                TO WS-PRINT-LINE
064000         MOVE WS-HOLD-COUNT          TO WS-EDIT-COUNT
064100         STRING IPT-ADDRESS(WS-HOLD-SUBS) ' ' WS-EDIT-COUNT
064200             DELIMITED BY SIZE INTO WS-PRINT-LINE
064300         PERFORM 9600-WRITE-LINE  THRU 9600-EXIT.
064400
064500 4010-EXIT.
064600     EXIT.
064700
064800 4020-FIND-HIGHEST-IP.
064900     IF  IPT-USED-SWITCH(IPT-IDX) NOT EQUAL 'Y'
065000     AND IPT-COUNT(IPT-IDX) GREATER THAN WS-HOLD-COUNT
065100         MOVE IPT-COUNT(IPT-IDX)      TO WS-HOLD-COUNT
065200         MOVE IPT-IDX                 TO WS-HOLD-SUBS.
065300
065400 4020-EXIT.
065500     EXIT.
065600
065700*****************************************************************
065800* STATUS-DISTRIBUTION - every distinct status code, descending  *
065900* by count, with a half-up-rounded percentage of total entries. *
066000*****************************************************************
066100 4100-REPORT-STATUS.
066200     MOVE SPACES                  TO WS-PRINT-LINE.
066300     STRING 'STATUS' ' COUNT    ' ' PERCENTAGE'
066400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
066500     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
066600
066700     PERFORM 4110-EMIT-STATUS    THRU 4110-EXIT
066800         VARYING WS-RANK FROM 1 BY 1
066900         UNTIL WS-RANK GREATER THAN WS-STATUS-ROWS.
067000
067100 4100-EXIT.
067200     EXIT.
067300
067400 4110-EMIT-STATUS.                                                00-088  
067500     MOVE ZEROES                  TO WS-HOLD-COUNT.
067600     MOVE ZEROES                  TO WS-HOLD-SUBS.
067700     PERFORM 4120-FIND-HIGHEST-STATUS THRU 4120-EXIT
067800         VARYING SCT-IDX FROM 1 BY 1
067900         UNTIL SCT-IDX GREATER THAN WS-STATUS-ROWS.
068000
068100     IF  WS-HOLD-SUBS GREATER THAN ZEROES
068200         MOVE 'Y'
068300             TO SCT-USED-SWITCH(WS-HOLD-SUBS)
068400         COMPUTE WS-PCT-WORK ROUNDED =                            00-088  
068500             (WS-HOLD-COUNT * 100) / ST-TOTAL-ENTRIES
068600         MOVE SCT-STATUS(WS-HOLD-SUBS) TO WS-EDIT-STATUS
068700         MOVE WS-HOLD-COUNT             TO WS-EDIT-COUNT
068800         MOVE WS-PCT-WORK               TO WS-EDIT-PCT
068900         MOVE SPACES                    TO WS-PRINT-LINE
069000         STRING WS-EDIT-STATUS ' ' WS-EDIT-COUNT ' ' WS-EDIT-PCT
069100             DELIMITED BY SIZE INTO WS-PRINT-LINE
069200         PERFORM 9600-WRITE-LINE      THRU 9600-EXIT.
069300
069400 4110-EXIT.
069500     EXIT.
069600
069700 4120-FIND-HIGHEST-STATUS.
069800     IF  SCT-USED-SWITCH(SCT-IDX) NOT EQUAL 'Y'
069900     AND SCT-COUNT(SCT-IDX) GREATER THAN WS-HOLD-COUNT
070000         MOVE SCT-COUNT(SCT-IDX)      TO WS-HOLD-COUNT
070100         MOVE SCT-IDX                 TO WS-HOLD-SUBS.
070200
070300 4120-EXIT.
070400     EXIT.
070500
070600*****************************************************************
070700* HOURLY-TRAFFIC - ascending 00:00 through 23:00, zero-traffic  *
070800* hours omitted.                                                *
070900*****************************************************************
071000 4200-REPORT-HOURLY.
071100     MOVE SPACES                  TO WS-PRINT-LINE.
071200     STRING 'HOUR ' 'REQUEST COUNT'
071300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
071400     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
071500
071600     PERFORM 4210-EMIT-HOUR      THRU 4210-EXIT
071700         VARYING HCT-IDX FROM 1 BY 1
071800         UNTIL HCT-IDX GREATER THAN 24.
071900
072000 4200-EXIT.
072100     EXIT.
072200
072300 4210-EMIT-HOUR.
072400     IF  HCT-COUNT(HCT-IDX) GREATER THAN ZEROES
072500         COMPUTE WS-EDIT-HOUR = HCT-IDX - 1
072600         MOVE HCT-COUNT(HCT-IDX)      TO WS-EDIT-COUNT
072700         MOVE SPACES                   TO WS-PRINT-LINE
072800         STRING WS-EDIT-HOUR ':00 ' WS-EDIT-COUNT
072900             DELIMITED BY SIZE INTO WS-PRINT-LINE
073000         PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
073100
073200 4210-EXIT.
073300     EXIT.
073400
073500*****************************************************************
073600* TOP-N-PAGES - the RC-TOP-N highest PATH-COUNT-TABLE rows,      *
073700* same SELECT-HIGHEST technique as TOP-N-IPS.                    *
073800*****************************************************************
073900 4300-REPORT-TOP-PAGES.
074000     MOVE SPACES                  TO WS-PRINT-LINE.
074100     STRING 'URL PATH' '                                '
074200            'REQUEST COUNT'
074300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
074400     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
074500
074600     PERFORM 4310-EMIT-TOP-PAGE  THRU 4310-EXIT
074700         VARYING WS-RANK FROM 1 BY 1
074800         UNTIL WS-RANK GREATER THAN RC-TOP-N
074900            OR WS-RANK GREATER THAN WS-PATH-COUNT.
075000
075100 4300-EXIT.
075200     EXIT.
075300
075400 4310-EMIT-TOP-PAGE.
075500     MOVE ZEROES                  TO WS-HOLD-COUNT.
075600     MOVE ZEROES                  TO WS-HOLD-SUBS.
075700     PERFORM 4320-FIND-HIGHEST-PAGE THRU 4320-EXIT
075800         VARYING PCT-IDX FROM 1 BY 1
075900         UNTIL PCT-IDX GREATER THAN WS-PATH-COUNT.
076000
076100     IF  WS-HOLD-SUBS GREATER THAN ZEROES
076200         MOVE 'Y'
076300             TO PCT-USED-SWITCH(WS-HOLD-SUBS)
076400         MOVE WS-HOLD-COUNT          TO WS-EDIT-COUNT
076500         MOVE SPACES                 TO WS-PRINT-LINE
076600         STRING PCT-PATH(WS-HOLD-SUBS)(1:40) ' ' WS-EDIT-COUNT
076700             DELIMITED BY SIZE INTO WS-PRINT-LINE
076800         PERFORM 9600-WRITE-LINE   THRU 9600-EXIT.
076900
077000 4310-EXIT.
077100     EXIT.
077200
077300 4320-FIND-HIGHEST-PAGE.
077400     IF  PCT-USED-SWITCH(PCT-IDX) NOT EQUAL 'Y'
077500     AND PCT-COUNT(PCT-IDX) GREATER THAN WS-HOLD-COUNT
077600         MOVE PCT-COUNT(PCT-IDX)      TO WS-HOLD-COUNT
077700         MOVE PCT-IDX                 TO WS-HOLD-SUBS.
077800
077900 4320-EXIT.
078000     EXIT.
078100
078200*****************************************************************
078300* TRAFFIC-BY-OS - every distinct classified OS, descending by   *
078400* count.                                                        *
078500*****************************************************************
078600 4400-REPORT-TRAFFIC-OS.
078700     MOVE SPACES                  TO WS-PRINT-LINE.
078800     STRING 'OPERATING SYSTEM    ' 'REQUEST COUNT'
078900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
079000     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
079100
079200     PERFORM 4410-EMIT-OS        THRU 4410-EXIT
079300         VARYING WS-RANK FROM 1 BY 1
079400         UNTIL WS-RANK GREATER THAN WS-OS-ROWS.
079500
079600 4400-EXIT.
079700     EXIT.
079800
079900 4410-EMIT-OS.
080000     MOVE ZEROES                  TO WS-HOLD-COUNT.
080100     MOVE ZEROES                  TO WS-HOLD-SUBS.
080200     PERFORM 4420-FIND-HIGHEST-OS THRU 4420-EXIT
080300         VARYING OCT-IDX FROM 1 BY 1
080400         UNTIL OCT-IDX GREATER THAN WS-OS-ROWS.
080500
080600     IF  WS-HOLD-SUBS GREATER THAN ZEROES
080700         MOVE 'Y'
080800             TO OCT-USED-SWITCH(WS-HOLD-SUBS)
080900         MOVE WS-HOLD-COUNT            TO WS-EDIT-COUNT
081000         MOVE SPACES                   TO WS-PRINT-LINE
081100         STRING OCT-OS(WS-HOLD-SUBS) ' ' WS-EDIT-COUNT
081200             DELIMITED BY SIZE INTO WS-PRINT-LINE
081300         PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
081400
081500 4410-EXIT.
081600     EXIT.
081700
081800 4420-FIND-HIGHEST-OS.
081900     IF  OCT-USED-SWITCH(OCT-IDX) NOT EQUAL 'Y'
082000     AND OCT-COUNT(OCT-IDX) GREATER THAN WS-HOLD-COUNT
082100         MOVE OCT-COUNT(OCT-IDX)      TO WS-HOLD-COUNT
082200         MOVE OCT-IDX                 TO WS-HOLD-SUBS.
082300
082400 4420-EXIT.
082500     EXIT.
082600
082700*****************************************************************
082800* ERROR-LOGS-BY-DATE - sort ERROR-DETAIL-TABLE ascending by      *
082900* timestamp, then print one line per entry.                     *
083000*****************************************************************
083100 4500-REPORT-ERROR-LOGS.
083200     PERFORM 5000-SORT-ERROR-TABLE THRU 5000-EXIT.
083300
083400     MOVE SPACES                  TO WS-PRINT-LINE.
083500     STRING 'IP             ' 'TIMESTAMP          '
083600            'PATH' DELIMITED BY SIZE INTO WS-PRINT-LINE.
083700     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
083800
083900     PERFORM 4510-EMIT-ERROR-LINE THRU 4510-EXIT
084000         VARYING EDT-IDX FROM 1 BY 1
084100         UNTIL EDT-IDX GREATER THAN WS-ERROR-COUNT.
084200
084300 4500-EXIT.
084400     EXIT.
084500
084600 4510-EMIT-ERROR-LINE.
084700     MOVE SPACES                  TO WS-PRINT-LINE.
084800     MOVE EDT-STATUS(EDT-IDX)      TO WS-EDIT-STATUS.
084900     STRING EDT-IP(EDT-IDX) ' '
085000            EDT-DATE(EDT-IDX) '-' EDT-TIME(EDT-IDX) ' '
085100            EDT-PATH(EDT-IDX)(1:40) ' '
085200            WS-EDIT-STATUS ' '
085300            EDT-UA-STRING(EDT-IDX)(1:40)
085400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
085500     PERFORM 9600-WRITE-LINE     THRU 9600-EXIT.
085600
085700 4510-EXIT.
085800     EXIT.
085900
086000*****************************************************************
086100* Straight selection sort of ERROR-DETAIL-TABLE ascending by     *
086200* DATE then TIME - the table is small enough (one day's errors)  *
086300* that an O(n-squared) in-storage sort is acceptable here.       *
086400*****************************************************************
086500 5000-SORT-ERROR-TABLE.                                           01-017  
086600     IF  WS-ERROR-COUNT GREATER THAN 1
086700         PERFORM 5010-OUTER-PASS  THRU 5010-EXIT
086800             VARYING WS-IDX1 FROM 1 BY 1
086900             UNTIL WS-IDX1 GREATER THAN WS-ERROR-COUNT.
087000
087100 5000-EXIT.
087200     EXIT.
087300
087400 5010-OUTER-PASS.
087500     PERFORM 5020-INNER-PASS      THRU 5020-EXIT
087600         VARYING WS-IDX2 FROM 1 BY 1
087700         UNTIL WS-IDX2 GREATER THAN WS-ERROR-COUNT.
087800
087900 5010-EXIT.
088000     EXIT.
088100
088200 5020-INNER-PASS.
088300     IF  WS-IDX2 LESS THAN WS-ERROR-COUNT
088400         IF  EDT-DATE(WS-IDX2) GREATER THAN EDT-DATE(WS-IDX2 + 1)
088500         OR (EDT-DATE(WS-IDX2) EQUAL EDT-DATE(WS-IDX2 + 1)
088600         AND EDT-TIME(WS-IDX2) GREATER THAN EDT-TIME(WS-IDX2 + 1))
088700             PERFORM 5030-SWAP-ROWS THRU 5030-EXIT.
088800
088900 5020-EXIT.
089000     EXIT.
089100
089200 5030-SWAP-ROWS.
089300     MOVE EDT-ENTRY(WS-IDX2)      TO EDT-ENTRY-HOLD.
089400     MOVE EDT-ENTRY(WS-IDX2 + 1)  TO EDT-ENTRY(WS-IDX2).
089500     MOVE EDT-ENTRY-HOLD           TO EDT-ENTRY(WS-IDX2 + 1).
089600
089700 5030-EXIT.
089800     EXIT.
089900
090000*****************************************************************
090100* Close every file opened by this run.                          *
090200*****************************************************************
090300 8000-CLOSE-FILES.
090400     CLOSE LOG-ENTRY-MASTER.
090500     CLOSE USER-AGENT-MASTER.
090600     CLOSE REPORT-FILE.
090700
090800 8000-EXIT.
090900     EXIT.
091000
091100*****************************************************************
091200* Write the job-totals line to the RUN-LOG and close it.        *
091300*****************************************************************
091400 9000-WRITE-RUN-TOTALS.
091500     MOVE SPACES                 TO RL-RECORD.
091600     MOVE 'ZFAM009 '             TO RL-PROGRAM.
091700     MOVE ST-TOTAL-ENTRIES        TO WS-EDIT-COUNT.
091800     STRING 'REPORT ' RC-REPORT-TYPE ' ENTRIES READ '
091900             WS-EDIT-COUNT
092000         DELIMITED BY SIZE INTO RL-MESSAGE.
092100     WRITE RL-LINE FROM RL-RECORD.
092200     CLOSE RUN-LOG-FILE.
092300
092400 9000-EXIT.
092500     EXIT.
092600
092700*****************************************************************
092800* Move one built print line out to the REPORT-FILE.             *
092900*****************************************************************
093000 9600-WRITE-LINE.
093100     WRITE RF-LINE FROM WS-PRINT-LINE.
093200
093300 9600-EXIT.
093400     EXIT.
093500
093600*****************************************************************
093700* Write a file-error message to the RUN-LOG and abend the run.  *
093800*****************************************************************
093900 9900-FILE-ERROR.
094000     MOVE SPACES                 TO RL-RECORD.
094100     MOVE 'ZFAM009 '             TO RL-PROGRAM.
094200     MOVE LE-FILE-ERROR           TO RL-MESSAGE(1:100).
094300     WRITE RL-LINE FROM RL-RECORD.
094400     CLOSE RUN-LOG-FILE.
094500     MOVE 16                     TO RETURN-CODE.
094600     STOP RUN.
094700
094800 9900-EXIT.
094900     EXIT.
095000