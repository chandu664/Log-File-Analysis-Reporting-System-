000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZFAM102.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  ZFAM - LOG ANALYSIS.
000500 DATE-WRITTEN.  04/06/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* zFAM - Log Analysis & Reporting Batch.                        *
001100*                                                               *
001200* UA-CLASSIFIER.                                                *
001300*                                                               *
001400* CALLed subprogram that classifies one user-agent string into  *
001500* an operating system, browser and device type by a fixed set   *
001600* of case-insensitive substring tests.  Originally the CWR      *
001700* (Copy While Replicating) fan-out routine CALLed by the Query   *
001800* Mode programs; repurposed so every program that adds a new    *
001900* distinct user-agent string to the USER-AGENT master CALLs     *
002000* this one routine instead of re-coding the classification      *
002100* rules in each place.                                          *
002200*                                                               *
002300* Presently CALLed by:                                          *
002400*   ZFAM003 - Log Analysis load step, for each first-seen        *
002500*             user-agent string.                                 *
002600*                                                                *
002700* Date       UserID   Description                                *
002800* ---------- -------- ----------------------------------------- *
002900* 1987-04-06 RFJ      Original CWR replication fan-out routine.  *
003000* 1991-08-22 RDF      Added partner Data Center retry logic.     *
003100* 1995-06-30 RDF      Rewritten as the UA-CLASSIFIER routine for *
003200*                     the Log Analysis batch suite.  CWR and     *
003300*                     replication logic removed - see zFAM102    *
003400*                     history prior to this date for the old     *
003500*                     CWR routine.                               *
003600* 1996-04-03 RFJ      Added the Chrome-not-Edge and Safari-not-  *
003700*                     Chrome exceptions (request 95-0442).       *95-0442 
003800* 1998-11-09 RDF      Y2K remediation sweep - no date fields in  *
003900*                     this program; reviewed and signed off.     *
004000* 2001-02-27 KMO      Added iOS/iPhone device classification for *
004100*                     the mobile traffic study (request 01-017). *01-017  
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*****************************************************************
005200* DEFINE LOCAL VARIABLES                                        *
005300*****************************************************************
005400 01  WS-UA-UPPER             PIC  X(255) VALUE SPACES.
005500
005600 01  WS-UA-UPPER-HALVES REDEFINES WS-UA-UPPER.
005700     02  WS-UA-UPPER-FIRST   PIC  X(128).
005800     02  WS-UA-UPPER-LAST    PIC  X(127).
005900
006000 01  WS-SCAN-AREA.
006100     02  WS-SCAN-TEXT        PIC  X(255) VALUE SPACES.
006200     02  FILLER              PIC  X(05)  VALUE SPACES.
006300
006400 01  WS-SCAN-HALVES REDEFINES WS-SCAN-AREA.
006500     02  WS-SCAN-FIRST-HALF  PIC  X(128).
006600     02  WS-SCAN-SECOND-HALF PIC  X(127).
006700     02  FILLER              PIC  X(05)  VALUE SPACES.
006800
006900 01  WS-SEARCH-PATTERN       PIC  X(20)  VALUE SPACES.
007000
007100 01  WS-SEARCH-PATTERN-ALT REDEFINES WS-SEARCH-PATTERN.
007200     02  WS-SEARCH-PATTERN-LEAD PIC  X(10).
007300     02  WS-SEARCH-PATTERN-TAIL PIC  X(10).
007400
007500 01  WS-FOUND-SWITCH         PIC  X(01) VALUE 'N'.
007600     88  PATTERN-FOUND               VALUE 'Y'.
007700     88  PATTERN-NOT-FOUND           VALUE 'N'.
007800
007900 01  WS-EXCLUDE-SWITCH       PIC  X(01) VALUE 'N'.
008000     88  EXCLUDE-PATTERN-FOUND       VALUE 'Y'.
008100     88  EXCLUDE-PATTERN-NOT-FOUND   VALUE 'N'.
008200
008300 77  WS-SEARCH-LEN            PIC S9(04) COMP VALUE ZEROES.
008400 77  WS-TEXT-LEN              PIC S9(04) COMP VALUE ZEROES.
008500 77  WS-POSN                  PIC S9(04) COMP VALUE ZEROES.
008600
008700 01  OS-WINDOWS               PIC  X(20) VALUE 'Windows'.
008800 01  OS-MACOS                 PIC  X(20) VALUE 'macOS'.
008900 01  OS-LINUX                 PIC  X(20) VALUE 'Linux'.
009000 01  OS-ANDROID               PIC  X(20) VALUE 'Android'.
009100 01  OS-IOS                   PIC  X(20) VALUE 'iOS'.
009200 01  OS-UNKNOWN               PIC  X(20) VALUE 'Unknown OS'.
009300
009400 01  BROWSER-CHROME           PIC  X(20) VALUE 'Chrome'.
009500 01  BROWSER-FIREFOX          PIC  X(20) VALUE 'Firefox'.
009600 01  BROWSER-SAFARI           PIC  X(20) VALUE 'Safari'.
009700 01  BROWSER-EDGE             PIC  X(20) VALUE 'Edge'.
009800 01  BROWSER-OPERA            PIC  X(20) VALUE 'Opera'.
009900 01  BROWSER-IE           PIC  X(20) VALUE 'Internet Explorer'.
010000 01  BROWSER-UNKNOWN          PIC  X(20) VALUE 'Unknown Browser'.
010100
010200 01  DEVICE-MOBILE            PIC  X(10) VALUE 'Mobile'.
010300 01  DEVICE-TABLET            PIC  X(10) VALUE 'Tablet'.
010400 01  DEVICE-DESKTOP           PIC  X(10) VALUE 'Desktop'.
010500 01  DEVICE-UNKNOWN           PIC  X(10) VALUE 'Unknown Device'.
010600
010700 LINKAGE SECTION.
010800 01  CLASSIFY-PARMS.
010900     02  CP-UA-STRING         PIC  X(255).
011000     02  CP-UA-OS             PIC  X(20).
011100     02  CP-UA-BROWSER        PIC  X(20).
011200     02  CP-UA-DEVICE         PIC  X(10).
011300
011400 PROCEDURE DIVISION USING CLASSIFY-PARMS.
011500
011600*****************************************************************
011700* Main process.                                                 *
011800*****************************************************************
011900     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
012000
012100     IF  CP-UA-STRING EQUAL SPACES
012200         PERFORM 1900-UNKNOWN-ALL      THRU 1900-EXIT
012300     ELSE
012400         PERFORM 2000-CLASSIFY-OS      THRU 2000-EXIT
012500         PERFORM 3000-CLASSIFY-BROWSER THRU 3000-EXIT
012600         PERFORM 4000-CLASSIFY-DEVICE  THRU 4000-EXIT.
012700
012800     GOBACK.
012900
013000*****************************************************************
013100* Fold the caller's user-agent text to upper case once, so       *
013200* every substring test below is a plain case-sensitive compare.  *
013300*****************************************************************
013400 1000-INITIALIZE.
013500     MOVE CP-UA-STRING           TO WS-UA-UPPER.
013600     INSPECT WS-UA-UPPER
013700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013900
014000 1000-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400* Missing/empty user-agent string - all three fields Unknown.    *
014500*****************************************************************
014600 1900-UNKNOWN-ALL.
014700     MOVE OS-UNKNOWN             TO CP-UA-OS.
014800     MOVE BROWSER-UNKNOWN        TO CP-UA-BROWSER.
014900     MOVE DEVICE-UNKNOWN         TO CP-UA-DEVICE.
015000
015100 1900-EXIT.
015200     EXIT.
015300
015400*****************************************************************
015500* Operating system - first match wins, in this fixed order:      *
015600* Windows, macOS (Macintosh/Mac OS), Linux, Android, iOS.        *
015700* Android strings usually also contain 'linux', so Linux is      *
015800* tested ahead of Android and such strings classify as Linux -   *
015900* that is deliberate, not an oversight.                          *
016000*****************************************************************
016100 2000-CLASSIFY-OS.
016200     MOVE 'WINDOWS'               TO WS-SEARCH-PATTERN.
016300     MOVE 7                       TO WS-SEARCH-LEN.
016400     PERFORM 8000-SEARCH-TEXT     THRU 8000-EXIT.
016500     IF  PATTERN-FOUND
016600         MOVE OS-WINDOWS          TO CP-UA-OS
016700     ELSE
016800         PERFORM 2100-CHECK-MACOS THRU 2100-EXIT.
016900
017000 2000-EXIT.
017100     EXIT.
017200
017300 2100-CHECK-MACOS.
017400     MOVE 'MACINTOSH'             TO WS-SEARCH-PATTERN.
017500     MOVE 9                       TO WS-SEARCH-LEN.
017600     PERFORM 8000-SEARCH-TEXT     THRU 8000-EXIT.
017700     IF  PATTERN-FOUND
017800         MOVE OS-MACOS            TO CP-UA-OS
017900     ELSE
018000         MOVE 'MAC OS'            TO WS-SEARCH-PATTERN
018100         MOVE 6                   TO WS-SEARCH-LEN
018200         PERFORM 8000-SEARCH-TEXT THRU 8000-EXIT
018300         IF  PATTERN-FOUND
018400             MOVE OS-MACOS        TO CP-UA-OS
018500         ELSE
018600             PERFORM 2200-CHECK-LINUX THRU 2200-EXIT.
018700
018800 2100-EXIT.
018900     EXIT.
019000
019100 2200-CHECK-LINUX.
019200     MOVE 'LINUX'                 TO WS-SEARCH-PATTERN.
019300     MOVE 5                       TO WS-SEARCH-LEN.
019400     PERFORM 8000-SEARCH-TEXT     THRU 8000-EXIT.
019500     IF  PATTERN-FOUND
019600         MOVE OS-LINUX            TO CP-UA-OS
019700     ELSE
019800         PERFORM 2300-CHECK-ANDROID THRU 2300-EXIT.
019900
020000 2200-EXIT.
020100     EXIT.
020200
020300 2300-CHECK-ANDROID.
020400     MOVE 'ANDROID'                TO WS-SEARCH-PATTERN.
020500     MOVE 7                        TO WS-SEARCH-LEN.
020600     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
020700     IF  PATTERN-FOUND
020800         MOVE OS-ANDROID           TO CP-UA-OS
020900     ELSE
021000         PERFORM 2400-CHECK-IOS    THRU 2400-EXIT.
021100
021200 2300-EXIT.
021300     EXIT.
021400
021500 2400-CHECK-IOS.                                                  01-017  
021600     MOVE 'IPHONE'                 TO WS-SEARCH-PATTERN.
021700     MOVE 6                        TO WS-SEARCH-LEN.
021800     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
021900     IF  PATTERN-FOUND
022000         MOVE OS-IOS               TO CP-UA-OS
022100     ELSE
022200         MOVE 'IOS'                TO WS-SEARCH-PATTERN
022300         MOVE 3                    TO WS-SEARCH-LEN
022400         PERFORM 8000-SEARCH-TEXT  THRU 8000-EXIT
022500         IF  PATTERN-FOUND
022600             MOVE OS-IOS           TO CP-UA-OS
022700         ELSE
022800             MOVE OS-UNKNOWN       TO CP-UA-OS.
022900
023000 2400-EXIT.
023100     EXIT.
023200
023300*****************************************************************
023400* Browser - first match wins:                                    *
023500* Chrome (and not Edge), Firefox, Safari (and not Chrome),       *
023600* Edge, Opera, Internet Explorer (msie/trident).                 *
023700*****************************************************************
023800 3000-CLASSIFY-BROWSER.                                           95-0442 
023900     MOVE 'CHROME'                 TO WS-SEARCH-PATTERN.
024000     MOVE 6                        TO WS-SEARCH-LEN.
024100     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
024200     IF  PATTERN-FOUND
024300         MOVE 'EDG'                TO WS-SEARCH-PATTERN
024400         MOVE 3                    TO WS-SEARCH-LEN
024500         PERFORM 9000-SEARCH-EXCLUDE THRU 9000-EXIT
024600         IF  EXCLUDE-PATTERN-NOT-FOUND
024700             MOVE BROWSER-CHROME   TO CP-UA-BROWSER
024800         ELSE
024900             PERFORM 3050-CHECK-EDGE THRU 3050-EXIT
025000     ELSE
025100         PERFORM 3100-CHECK-FIREFOX THRU 3100-EXIT.
025200
025300 3000-EXIT.
025400     EXIT.
025500
025600 3050-CHECK-EDGE.
025700     MOVE BROWSER-EDGE             TO CP-UA-BROWSER.
025800
025900 3050-EXIT.
026000     EXIT.
026100
026200 3100-CHECK-FIREFOX.
026300     MOVE 'FIREFOX'                TO WS-SEARCH-PATTERN.
026400     MOVE 7                        TO WS-SEARCH-LEN.
026500     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
026600     IF  PATTERN-FOUND
026700         MOVE BROWSER-FIREFOX      TO CP-UA-BROWSER
026800     ELSE
026900         PERFORM 3200-CHECK-SAFARI THRU 3200-EXIT.
027000
027100 3100-EXIT.
027200     EXIT.
027300
027400 3200-CHECK-SAFARI.                                               95-0442 
027500     MOVE 'SAFARI'                 TO WS-SEARCH-PATTERN.
027600     MOVE 6                        TO WS-SEARCH-LEN.
027700     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
027800     IF  PATTERN-FOUND
027900         MOVE 'CHROME'             TO WS-SEARCH-PATTERN
028000         MOVE 6                    TO WS-SEARCH-LEN
028100         PERFORM 9000-SEARCH-EXCLUDE THRU 9000-EXIT
028200         IF  EXCLUDE-PATTERN-NOT-FOUND
028300             MOVE BROWSER-SAFARI   TO CP-UA-BROWSER
028400         ELSE
028500             PERFORM 3300-CHECK-EDG-WORD THRU 3300-EXIT
028600     ELSE
028700         PERFORM 3300-CHECK-EDG-WORD THRU 3300-EXIT.
028800
028900 3200-EXIT.
029000     EXIT.
029100
029200 3300-CHECK-EDG-WORD.
029300     MOVE 'EDG'                    TO WS-SEARCH-PATTERN.
029400     MOVE 3                        TO WS-SEARCH-LEN.
029500     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
029600     IF  PATTERN-FOUND
029700         MOVE BROWSER-EDGE         TO CP-UA-BROWSER
029800     ELSE
029900         PERFORM 3400-CHECK-OPERA  THRU 3400-EXIT.
030000
030100 3300-EXIT.
030200     EXIT.
030300
030400 3400-CHECK-OPERA.
030500     MOVE 'OPERA'                  TO WS-SEARCH-PATTERN.
030600     MOVE 5                        TO WS-SEARCH-LEN.
030700     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
030800     IF  PATTERN-FOUND
030900         MOVE BROWSER-OPERA        TO CP-UA-BROWSER
031000     ELSE
031100         PERFORM 3500-CHECK-IE     THRU 3500-EXIT.
031200
031300 3400-EXIT.
031400     EXIT.
031500
031600 3500-CHECK-IE.
031700     MOVE 'MSIE'                   TO WS-SEARCH-PATTERN.
031800     MOVE 4                        TO WS-SEARCH-LEN.
031900     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
032000     IF  PATTERN-FOUND
032100         MOVE BROWSER-IE           TO CP-UA-BROWSER
032200     ELSE
032300         MOVE 'TRIDENT'            TO WS-SEARCH-PATTERN
032400         MOVE 7                    TO WS-SEARCH-LEN
032500         PERFORM 8000-SEARCH-TEXT  THRU 8000-EXIT
032600         IF  PATTERN-FOUND
032700             MOVE BROWSER-IE       TO CP-UA-BROWSER
032800         ELSE
032900             MOVE BROWSER-UNKNOWN  TO CP-UA-BROWSER.
033000
033100 3500-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* Device type - Mobile (mobile/android/iphone), Tablet           *
033600* (tablet/ipad), else Desktop.                                   *
033700*****************************************************************
033800 4000-CLASSIFY-DEVICE.
033900     MOVE 'MOBILE'                 TO WS-SEARCH-PATTERN.
034000     MOVE 6                        TO WS-SEARCH-LEN.
034100     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
034200     IF  PATTERN-FOUND
034300         MOVE DEVICE-MOBILE        TO CP-UA-DEVICE
034400     ELSE
034500         PERFORM 4100-CHECK-ANDROID THRU 4100-EXIT.
034600
034700 4000-EXIT.
034800     EXIT.
034900
035000 4100-CHECK-ANDROID.
035100     MOVE 'ANDROID'                TO WS-SEARCH-PATTERN.
035200     MOVE 7                        TO WS-SEARCH-LEN.
035300     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
035400     IF  PATTERN-FOUND
035500         MOVE DEVICE-MOBILE        TO CP-UA-DEVICE
035600     ELSE
035700         PERFORM 4200-CHECK-IPHONE THRU 4200-EXIT.
035800
035900 4100-EXIT.
036000     EXIT.
036100
036200 4200-CHECK-IPHONE.                                               01-017  
036300     MOVE 'IPHONE'                 TO WS-SEARCH-PATTERN.
036400     MOVE 6                        TO WS-SEARCH-LEN.
036500     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
036600     IF  PATTERN-FOUND
036700         MOVE DEVICE-MOBILE        TO CP-UA-DEVICE
036800     ELSE
036900         PERFORM 4300-CHECK-TABLET THRU 4300-EXIT.
037000
037100 4200-EXIT.
037200     EXIT.
037300
037400 4300-CHECK-TABLET.
037500     MOVE 'TABLET'                 TO WS-SEARCH-PATTERN.
037600     MOVE 6                        TO WS-SEARCH-LEN.
037700     PERFORM 8000-SEARCH-TEXT      THRU 8000-EXIT.
037800     IF  PATTERN-FOUND
037900         MOVE DEVICE-TABLET        TO CP-UA-DEVICE
038000     ELSE
038100         MOVE 'IPAD'               TO WS-SEARCH-PATTERN
038200         MOVE 4                    TO WS-SEARCH-LEN
038300         PERFORM 8000-SEARCH-TEXT  THRU 8000-EXIT
038400         IF  PATTERN-FOUND
038500             MOVE DEVICE-TABLET    TO CP-UA-DEVICE
038600         ELSE
038700             MOVE DEVICE-DESKTOP   TO CP-UA-DEVICE.
038800
038900 4300-EXIT.
039000     EXIT.
039100
039200*****************************************************************
039300* Generic "does WS-UA-UPPER contain WS-SEARCH-PATTERN(1:n)"      *
039400* test, n given by WS-SEARCH-LEN.  Sets PATTERN-FOUND/NOT-FOUND. *
039500*****************************************************************
039600 8000-SEARCH-TEXT.
039700     MOVE 'N'                      TO WS-FOUND-SWITCH.
039800     COMPUTE WS-TEXT-LEN = 256 - WS-SEARCH-LEN.
039900     PERFORM 8010-SEARCH-LOOP      THRU 8010-EXIT
040000         VARYING WS-POSN FROM 1 BY 1
040100         UNTIL WS-POSN > WS-TEXT-LEN
040200            OR PATTERN-FOUND.
040300
040400 8000-EXIT.
040500     EXIT.
040600
040700 8010-SEARCH-LOOP.
040800     IF  WS-UA-UPPER(WS-POSN:WS-SEARCH-LEN)
040900             EQUAL WS-SEARCH-PATTERN(1:WS-SEARCH-LEN)
041000         SET PATTERN-FOUND TO TRUE.
041100
041200 8010-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600* Same contains-test as 8000-SEARCH-TEXT, used for the           *
041700* "and not <pattern>" exceptions so it does not disturb          *
041800* WS-FOUND-SWITCH already set by the caller.                     *
041900*****************************************************************
042000 9000-SEARCH-EXCLUDE.                                             95-0442 
042100     MOVE 'N'                      TO WS-EXCLUDE-SWITCH.
042200     COMPUTE WS-TEXT-LEN = 256 - WS-SEARCH-LEN.
042300     PERFORM 9010-SEARCH-LOOP      THRU 9010-EXIT
042400         VARYING WS-POSN FROM 1 BY 1
042500         UNTIL WS-POSN > WS-TEXT-LEN
042600            OR EXCLUDE-PATTERN-FOUND.
042700
042800 9000-EXIT.
042900     EXIT.
043000
043100 9010-SEARCH-LOOP.
043200     IF  WS-UA-UPPER(WS-POSN:WS-SEARCH-LEN)
043300             EQUAL WS-SEARCH-PATTERN(1:WS-SEARCH-LEN)
043400         SET EXCLUDE-PATTERN-FOUND TO TRUE.
043500
043600 9010-EXIT.
043700     EXIT.
043800