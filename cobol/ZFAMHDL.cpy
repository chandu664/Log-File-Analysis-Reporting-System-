000100*****************************************************************
000200* ZFAMHDL - zFAM batch run-control resources.                   *
000300*                                                                *
000400* Common RUN-LOG message layout, job counters, and file-error    *
000500* message layout shared by the Log Analysis batch programs       *
000600* (ZFAM003 load step, ZFAM009 report step).  Carried forward     *
000700* from the on-line HANDLE copybook used by the interactive       *
000800* zFAM programs for the same purpose - one place to change the   *
000900* run-log/error wording for the whole suite.                     *
001000*                                                                *
001100* Date       UserID   Description                                *
001200* ---------- -------- ----------------------------------------- *
001300* 1988-01-11 RFJ      Original HANDLE error-resource copybook.   *
001400* 1995-06-30 RDF      Reworked for the batch Log Analysis suite; *
001500*                     added JOB-COUNTERS and RL-RECORD.          *
001600*****************************************************************
001700 01  RL-RECORD.
001800     02  RL-PROGRAM         PIC  X(08).
001900     02  FILLER             PIC  X(02) VALUE SPACES.
002000     02  RL-MESSAGE         PIC  X(100).
002100     02  FILLER             PIC  X(22) VALUE SPACES.
002200
002300 01  JOB-COUNTERS.
002400     02  JC-LINES-READ         PIC S9(08) COMP VALUE ZEROES.
002500     02  JC-LINES-PARSED       PIC S9(08) COMP VALUE ZEROES.
002600     02  JC-LINES-REJECTED     PIC S9(08) COMP VALUE ZEROES.
002700     02  JC-DUPLICATES-SKIPPED PIC S9(08) COMP VALUE ZEROES.
002800     02  JC-ENTRIES-WRITTEN    PIC S9(08) COMP VALUE ZEROES.
002900     02  JC-USER-AGENTS-ADDED  PIC S9(08) COMP VALUE ZEROES.
003000
003100 01  LE-FILE-ERROR.
003200     02  FILLER             PIC  X(13) VALUE 'LE    I/O - '.
003300     02  FILLER             PIC  X(08) VALUE 'STATUS: '.
003400     02  FE-STATUS          PIC  X(02) VALUE SPACES.
003500     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
003600     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
003700     02  FILLER             PIC  X(61) VALUE SPACES.
003800