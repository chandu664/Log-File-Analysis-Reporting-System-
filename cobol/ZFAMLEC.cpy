000100*****************************************************************
000200* ZFAMLEC - zFAM LOG-ENTRY record definition.                   *
000300*                                                                *
000400* Structured record produced by the Log Analysis load step      *
000500* (ZFAM003) for one parsed, de-duplicated web-server access-log  *
000600* request.  Shared by ZFAM003 (writer) and ZFAM009 (reader).     *
000700*                                                                *
000800* Date       UserID   Description                                *
000900* ---------- -------- ----------------------------------------- *
001000* 1987-04-06 RFJ      Original LOG-ENTRY layout.                 *
001100* 1994-11-14 RDF      Added LE-DEDUP-KEY redefinition for the    *
001200*                     de-duplication compare in ZFAM003.         *
001300* 1998-09-02 RFJ      Added LE-TS-DATE-YMD redefinition for the  *
001400*                     Y2K date-window remediation project.       *
001500*****************************************************************
001600 01  LE-RECORD.
001700     02  LE-IP-ADDRESS      PIC  X(15).
001800     02  LE-TIMESTAMP.
001900         03  LE-TS-DATE     PIC  9(08).
002000         03  LE-TS-DATE-YMD REDEFINES LE-TS-DATE.
002100             04  LE-TS-YEAR  PIC 9(04).
002200             04  LE-TS-MONTH PIC 9(02).
002300             04  LE-TS-DAY   PIC 9(02).
002400         03  LE-TS-TIME     PIC  9(06).
002500     02  LE-METHOD          PIC  X(10).
002600     02  LE-PATH            PIC  X(255).
002700     02  LE-STATUS-CODE     PIC  9(03).
002800     02  LE-BYTES-SENT      PIC  9(09).
002900     02  LE-REFERRER        PIC  X(255).
003000     02  LE-UA-ID           PIC  9(05).
003100     02  LE-UA-ID-N REDEFINES LE-UA-ID
003200                            PIC  9(05) COMP-3.
003300     02  FILLER             PIC  X(15) VALUE SPACES.
003400
003500 01  LE-DEDUP-KEY REDEFINES LE-RECORD.
003600     02  DK-IP-ADDRESS      PIC  X(15).
003700     02  DK-TS-DATE         PIC  9(08).
003800     02  DK-TS-TIME         PIC  9(06).
003900     02  DK-METHOD          PIC  X(10).
004000     02  DK-PATH            PIC  X(255).
004100     02  DK-STATUS-CODE     PIC  9(03).
004200     02  FILLER             PIC  X(284) VALUE SPACES.
004300