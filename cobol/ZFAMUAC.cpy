000100*****************************************************************
000200* ZFAMUAC - zFAM USER-AGENT record definition.                  *
000300*                                                                *
000400* One occurrence per distinct user-agent string encountered by   *
000500* the Log Analysis load step.  UA-ID is assigned in first-seen   *
000600* order by ZFAM003; the OS/Browser/Device fields are set by the  *
000700* ZFAM102 classifier at the time the entry is first added.       *
000800*                                                                *
000900* Date       UserID   Description                                *
001000* ---------- -------- ----------------------------------------- *
001100* 1987-04-06 RFJ      Original USER-AGENT layout.                *
001200* 1996-02-19 RDF      Added UA-STRING-60 preview redefinition    *
001300*                     for the truncated TRAFFIC-BY-OS listing.   *
001400*****************************************************************
001500 01  UA-RECORD.
001600     02  UA-ID              PIC  9(05).
001700     02  UA-STRING          PIC  X(255).
001800     02  UA-OS              PIC  X(20).
001900     02  UA-BROWSER         PIC  X(20).
002000     02  UA-DEVICE          PIC  X(10).
002100     02  FILLER             PIC  X(10) VALUE SPACES.
002200
002300 01  UA-RECORD-PREVIEW REDEFINES UA-RECORD.
002400     02  FILLER             PIC  X(05).
002500     02  UA-STRING-60       PIC  X(60).
002600     02  FILLER             PIC  X(255).
002700